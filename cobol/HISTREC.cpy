000100*****************************************************************
000200* HISTREC.CPY
000300* TRANSACTION-HISTORY-RECORD - one row per successfully posted
000400* deposit or withdrawal, appended to HISTORY-FILE by BANK6.
000500*****************************************************************
000600*   04-04-1995  R.TORRES    ORIGINAL.
000700*   03-03-2003  J.IBARRA    REQ BK-0447 ADDED DATE BREAKDOWN      BK-0447 
000800*                           REDEFINES, SAME AS ACCTREC.CPY.
000900*****************************************************************
001000* NOTE - packed, this record totals 77 bytes, not the 73 shown
001100* on the original file-layout memo. Carried as-is; RECORD CONTAINS
001200* on the FD is set to the true 77-byte length.
001300*****************************************************************
001400 01  TRANSACTION-HISTORY-RECORD.
001500     05  HIST-ACCT-NUMBER            PIC 9(08).
001600     05  HIST-DATE                   PIC 9(08).
001700     05  HIST-DATE-BREAKDOWN REDEFINES HIST-DATE.
001800         10  HIST-DATE-CCYY          PIC 9(04).
001900         10  HIST-DATE-MM            PIC 9(02).
002000         10  HIST-DATE-DD            PIC 9(02).
002100     05  HIST-TYPE                   PIC X(08).
002200         88  HIST-IS-DEPOSIT         VALUE 'DEPOSIT '.
002300         88  HIST-IS-WITHDRAW        VALUE 'WITHDRAW'.
002400     05  HIST-AMOUNT                 PIC S9(9)V99 COMP-3.
002500     05  HIST-BALANCE-AFTER          PIC S9(9)V99 COMP-3.
002600     05  HIST-NOTE                   PIC X(40).
002700     05  FILLER                      PIC X(01).
