000100*****************************************************************
000200* RPTREC.CPY
000300* REPORT-FILE print line layouts - 132 bytes/line, printable.
000400* Idiom (banner + underline + column heading + WRITE ... FROM
000500* detail/totals lines) follows the shop's standard print-report
000600* style; written from BANK1 paragraphs P110-PRINT-HEADING,
000700* P410-WRITE-DETAIL and P910-PRINT-TOTALS.
000800*****************************************************************
000900*   11-11-1998  M.SANZ      ORIGINAL - WRITTEN FOR THE NIGHTLY
001000*                           TRANSACTION RUN REPLACING THE OLD
001100*                           TELLER SCREEN LISTING.
001200*   05-05-2001  J.IBARRA    REQ BK-0301 WIDENED RPT-REASON TO     BK-0301 
001300*                           40 CHARACTERS.
001400*****************************************************************
001500 01  RPT-TITLE-LINE.
001600     05  FILLER                      PIC X(36) VALUE SPACES.
001700     05  FILLER                      PIC X(46)
001800         VALUE "ADVANCED BANKING SYSTEM - NIGHTLY RUN REPORT".
001900     05  FILLER                      PIC X(50) VALUE SPACES.
002000
002100 01  RPT-UNDERLINE-LINE.
002200     05  FILLER                      PIC X(80) VALUE ALL '-'.
002300     05  FILLER                      PIC X(52) VALUE SPACES.
002400
002500 01  RPT-COLUMN-HEAD-LINE.
002600     05  FILLER                      PIC X(08) VALUE "USER-ID".
002700     05  FILLER                      PIC X(02) VALUE SPACES.
002800     05  FILLER                      PIC X(08) VALUE "TYPE".
002900     05  FILLER                      PIC X(02) VALUE SPACES.
003000     05  FILLER                      PIC X(08) VALUE "TARGET".
003100     05  FILLER                      PIC X(02) VALUE SPACES.
003200     05  FILLER                      PIC X(13) VALUE "AMOUNT".
003300     05  FILLER                      PIC X(02) VALUE SPACES.
003400     05  FILLER                      PIC X(10) VALUE "RESULT".
003500     05  FILLER                      PIC X(02) VALUE SPACES.
003600     05  FILLER                      PIC X(40) VALUE "REASON".
003700     05  FILLER                      PIC X(35) VALUE SPACES.
003800
003900 01  RPT-DETAIL-LINE.
004000     05  RPT-USER-ID                 PIC X(08).
004100     05  FILLER                      PIC X(02) VALUE SPACES.
004200     05  RPT-TYPE                    PIC X(08).
004300     05  FILLER                      PIC X(02) VALUE SPACES.
004400     05  RPT-TARGET-ACCT             PIC X(08).
004500     05  FILLER                      PIC X(02) VALUE SPACES.
004600     05  RPT-AMOUNT                  PIC ZZZZZZZZ9.99-.
004700     05  FILLER                      PIC X(02) VALUE SPACES.
004800     05  RPT-RESULT                  PIC X(10).
004900     05  FILLER                      PIC X(02) VALUE SPACES.
005000     05  RPT-REASON                  PIC X(40).
005100     05  FILLER                      PIC X(35) VALUE SPACES.
005200
005300 01  RPT-TOTALS-COUNT-LINE.
005400     05  RPT-CNT-LABEL               PIC X(40).
005500     05  FILLER                      PIC X(02) VALUE SPACES.
005600     05  RPT-CNT-VALUE               PIC ZZZZZZZ9.
005700     05  FILLER                      PIC X(82) VALUE SPACES.
005800
005900 01  RPT-TOTALS-AMOUNT-LINE.
006000     05  RPT-AMT-LABEL               PIC X(40).
006100     05  FILLER                      PIC X(02) VALUE SPACES.
006200     05  RPT-AMT-VALUE               PIC ZZZZZZZZ9.99-.
006300     05  FILLER                      PIC X(77) VALUE SPACES.
006400
006500 01  RPT-BLANK-LINE.
006600     05  FILLER                      PIC X(132) VALUE SPACES.
