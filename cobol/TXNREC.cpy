000100*****************************************************************
000200* TXNREC.CPY
000300* TRANSACTION-RECORD - one requested deposit/withdraw/admin
000400* action read from TRANSACTION-FILE, in file order, no key.
000500* TXN-TYPE drives the dispatch in BANK1 paragraph
000600* P400-DISPATCH / P500-ADMIN-ACTION.
000700*****************************************************************
000800*   04-04-1995  R.TORRES    ORIGINAL (D/W ONLY).
000900*   22-10-1996  R.TORRES    ADDED TXN-TYPE 'U' (UNLOCK) PER
001000*                           HELPDESK REQUEST BK-0118.
001100*   17-07-1997  R.TORRES    ADDED TXN-TYPE 'C' (CREATE ACCOUNT)
001200*                           AND THE TXN-NEW-* FIELDS.
001300*   03-03-2003  J.IBARRA    REQ BK-0447 ADDED DATE BREAKDOWN      BK-0447 
001400*                           REDEFINES, SAME AS ACCTREC.CPY.
001500*****************************************************************
001600* NOTE - packed, this record totals 74 bytes, not the 71 shown
001700* on the original file-layout memo (the memo undercounts the
001800* TXN-AMOUNT COMP-3 field by 2 bytes). Carried as-is; RECORD
001900* CONTAINS on the FD is set to the true 74-byte length.
002000*****************************************************************
002100 01  TRANSACTION-RECORD.
002200     05  TXN-USER-ID                 PIC X(08).
002300     05  TXN-PIN                     PIC X(06).
002400     05  TXN-TYPE                    PIC X(01).
002500         88  TXN-IS-DEPOSIT          VALUE 'D'.
002600         88  TXN-IS-WITHDRAW         VALUE 'W'.
002700         88  TXN-IS-UNLOCK           VALUE 'U'.
002800         88  TXN-IS-CREATE           VALUE 'C'.
002900     05  TXN-TARGET-ACCT             PIC 9(08).
003000     05  TXN-AMOUNT                  PIC S9(9)V99 COMP-3.
003100     05  TXN-NEW-HOLDER-NAME         PIC X(30).
003200     05  TXN-NEW-PIN                 PIC X(06).
003300     05  TXN-DATE                    PIC 9(08).
003400     05  TXN-DATE-BREAKDOWN REDEFINES TXN-DATE.
003500         10  TXN-DATE-CCYY           PIC 9(04).
003600         10  TXN-DATE-MM             PIC 9(02).
003700         10  TXN-DATE-DD             PIC 9(02).
003800     05  FILLER                      PIC X(01).
