000100*****************************************************************
000200* USERENT.CPY
000300* Bare field list for one user-table row, with no wrapping group
000400* and no OCCURS - COPYd once by USERTAB.CPY under the OCCURS
000500* WS-USER-ENTRY wrapper, so BANK9's LINKAGE SECTION (which COPYs
000600* USERTAB whole, not USERENT directly) addresses exactly the same
000700* bytes BANK1 passed it, row for row.
000800*****************************************************************
000900*   14-09-1997  R.TORRES    SPLIT OUT OF USERTAB.CPY SO BANK9
001000*                           COULD COPY THE SAME FIELD LIST.
001100*****************************************************************
001200     10  TBU-ID                   PIC X(08).
001300     10  TBU-PIN                  PIC X(06).
001400     10  TBU-FAILED-ATTEMPTS      PIC 9(01).
001500     10  TBU-LOCKED-FLAG          PIC X(01).
001600         88  TBU-IS-LOCKED        VALUE 'Y'.
001700         88  TBU-IS-NOT-LOCKED    VALUE 'N'.
001800     10  TBU-ADMIN-FLAG           PIC X(01).
001900         88  TBU-IS-ADMIN         VALUE 'Y'.
002000         88  TBU-IS-NOT-ADMIN     VALUE 'N'.
002100     10  FILLER                   PIC X(01).
