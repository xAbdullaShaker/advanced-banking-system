000100*****************************************************************
000200* BANKPARM.CPY
000300* Bank policy constants shared by BANK1, BANK6 and BANK9, and
000400* the literal reject-reason texts written to the REPORT-FILE
000500* REASON column. Keeping these in one copybook means a change
000600* in lending-department policy (a limit) only has to be made in
000700* one place and all three programs are recompiled together.
000800*****************************************************************
000900*   04-04-1995  R.TORRES    ORIGINAL - MIN/MAX DEPOSIT AND THE
001000*                           TWO WITHDRAW CAPS.
001100*   22-10-1996  R.TORRES    ADDED LIM-MAX-FAILED-ATTEMPTS (THE
001200*                           3-STRIKE RULE WAS HARD-CODED AS A
001300*                           LITERAL '3' BEFORE THIS - BK-0102).
001400*   17-07-1997  R.TORRES    ADDED THE CREATE-ACCOUNT VALIDATION
001500*                           LIMITS AND THE RSN- REASON TEXTS.
001600*   05-05-2001  J.IBARRA    REQ BK-0301 REASON TEXTS WIDENED TO   BK-0301 
001700*                           MATCH THE NEW 40-BYTE REASON COLUMN.
001800*****************************************************************
001900* BUSINESS LIMITS - DEPOSIT/WITHDRAW POLICY PER LENDING DEPT.
002000*****************************************************************
002100 01  WS-BANK-LIMITS.
002200     05  LIM-MIN-DEPOSIT             PIC S9(9)V99 COMP-3
002300                                      VALUE 10.00.
002400     05  LIM-MAX-DEPOSIT             PIC S9(9)V99 COMP-3
002500                                      VALUE 100000.00.
002600     05  LIM-MAX-WITHDRAW-PER-TX     PIC S9(9)V99 COMP-3
002700                                      VALUE 5000.00.
002800     05  LIM-MAX-WITHDRAW-DAILY      PIC S9(9)V99 COMP-3
002900                                      VALUE 10000.00.
003000     05  LIM-MAX-FAILED-ATTEMPTS     PIC 9(01) COMP
003100                                      VALUE 3.
003200     05  LIM-MIN-HOLDER-NAME-LEN     PIC 9(02) COMP
003300                                      VALUE 3.
003400     05  LIM-MIN-PIN-LEN             PIC 9(02) COMP
003500                                      VALUE 4.
003600     05  LIM-MAX-PIN-LEN             PIC 9(02) COMP
003700                                      VALUE 6.
003800     05  FILLER                      PIC X(01).
003900
004000*****************************************************************
004100* REASON TEXTS FOR THE REPORT-FILE REASON COLUMN.
004200*****************************************************************
004300 01  WS-REASON-TEXTS.
004400     05  RSN-POSTED                  PIC X(40) VALUE SPACES.
004500     05  RSN-USER-NOT-FOUND          PIC X(40)
004600         VALUE "USER NOT FOUND".
004700     05  RSN-ACCOUNT-LOCKED          PIC X(40)
004800         VALUE "ACCOUNT LOCKED".
004900     05  RSN-INVALID-PIN             PIC X(40)
005000         VALUE "INVALID PIN".
005100     05  RSN-ACCOUNT-NOT-FOUND       PIC X(40)
005200         VALUE "ACCOUNT NOT FOUND".
005300     05  RSN-NOT-OWN-ACCOUNT         PIC X(40)
005400         VALUE "NOT OWNER OF TARGET ACCOUNT".
005500     05  RSN-DEPOSIT-TOO-SMALL       PIC X(40)
005600         VALUE "DEPOSIT BELOW MINIMUM".
005700     05  RSN-DEPOSIT-TOO-LARGE       PIC X(40)
005800         VALUE "DEPOSIT ABOVE MAXIMUM".
005900     05  RSN-WITHDRAW-NOT-POSITIVE   PIC X(40)
006000         VALUE "WITHDRAWAL AMOUNT NOT POSITIVE".
006100     05  RSN-WITHDRAW-OVER-PERTX     PIC X(40)
006200         VALUE "WITHDRAWAL OVER PER-TRANSACTION LIMIT".
006300     05  RSN-WITHDRAW-OVER-DAILY     PIC X(40)
006400         VALUE "WITHDRAWAL OVER DAILY LIMIT".
006500     05  RSN-INSUFFICIENT-FUNDS      PIC X(40)
006600         VALUE "INSUFFICIENT FUNDS".
006700     05  RSN-NOT-ADMIN               PIC X(40)
006800         VALUE "ACTING USER IS NOT ADMIN".
006900     05  RSN-ADMIN-TARGET-NOT-FOUND  PIC X(40)
007000         VALUE "TARGET USER NOT FOUND".
007100     05  RSN-ACCOUNT-EXISTS          PIC X(40)
007200         VALUE "ACCOUNT NUMBER ALREADY EXISTS".
007300     05  RSN-INVALID-ACCT-NUMBER     PIC X(40)
007400         VALUE "INVALID ACCOUNT NUMBER FORMAT".
007500     05  RSN-INVALID-HOLDER-NAME     PIC X(40)
007600         VALUE "INVALID HOLDER NAME".
007700     05  RSN-INVALID-PIN-FORMAT      PIC X(40)
007800         VALUE "INVALID PIN FORMAT".
007900     05  RSN-INVALID-BALANCE         PIC X(40)
008000         VALUE "INITIAL BALANCE MUST NOT BE NEGATIVE".
008100     05  RSN-UNKNOWN-TXN-TYPE        PIC X(40)
008200         VALUE "UNKNOWN TRANSACTION TYPE".
008300     05  FILLER                      PIC X(01).
008400
008500*****************************************************************
008600* RESULT TEXTS FOR THE REPORT-FILE RESULT COLUMN.
008700*****************************************************************
008800 01  WS-RESULT-TEXTS.
008900     05  RES-POSTED                  PIC X(10) VALUE "POSTED".
009000     05  RES-REJECTED                PIC X(10) VALUE "REJECTED".
009100     05  FILLER                      PIC X(01).
