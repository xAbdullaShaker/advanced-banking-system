000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK1.
000300 AUTHOR.        R. TORRES.
000400 INSTALLATION.  UNIZARBANK DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN.  04-04-1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY.
000800*****************************************************************
000900* BANK1 - NIGHTLY TRANSACTION RUN, MAIN DRIVER.
001000*
001100* LOADS THE ACCOUNT AND USER MASTERS INTO MEMORY TABLES, READS
001200* THE TRANSACTION FILE ONE RECORD AT A TIME, AUTHENTICATES THE
001300* ACTING USER, DISPATCHES EACH RECORD TO BANK6 (DEPOSIT/WITHDRAW
001400* POSTING) OR BANK9 (ADMIN UNLOCK/CREATE-ACCOUNT), WRITES ONE
001500* REPORT-FILE LINE PER TRANSACTION, AND AT END OF RUN REWRITES
001600* BOTH MASTER FILES AND PRINTS THE CONTROL-TOTALS BLOCK.
001700*****************************************************************
001800* CHANGE LOG
001900*   04-04-1995  R.TORRES    ORIGINAL - CAJERO AUTOMATICO MENU             
002000*                           DRIVER.  READ A TELLER OPTION FROM
002100*                           THE SCREEN, CALLED BANK2 THRU BANK8
002200*                           PER OPTION, LOOPED BACK TO PMENU.
002300*   08-06-1996  R.TORRES    BK-0102 MOVED THE 3-STRIKE LOCKOUT    BK-0102 
002400*                           INTO THE USER MASTER (USER-LOCKED-
002500*                           FLAG / USER-FAILED-ATTEMPTS), WAS
002600*                           HELD IN A SEPARATE INTENTOS FILE.
002700*   22-10-1996  R.TORRES    BK-0118 ADDED OPTION 8, HELPDESK      BK-0118 
002800*                           UNLOCK REQUEST, CALLS BANK9.
002900*   17-07-1997  R.TORRES    BK-0205 ADDED OPTION 9, CREATE        BK-0205 
003000*                           ACCOUNT (ADMIN ONLY), ALSO BANK9.
003100*   14-09-1997  R.TORRES    RAISED THE ACCOUNT/USER TABLE LIMITS          
003200*                           TO 9999 ROWS FOR THE BRANCH
003300*                           CONSOLIDATION (WAS 500).
003400*   11-11-1998  M.SANZ      Y2K SWEEP - ALL DATE FIELDS ON THIS           
003500*                           PROGRAM CONFIRMED 4-DIGIT YEAR.  NO
003600*                           CODE CHANGE REQUIRED HERE.
003700*   14-02-2005  J.IBARRA    BK-0550 PHASE 1 OF THE BATCH          BK-0550 
003800*                           CONVERSION PROJECT - REPLACED THE
003900*                           SCREEN LOGON AND TELLER MENU WITH A
004000*                           TRANSACTION-FILE DRIVEN READ LOOP.
004100*   02-05-2005  J.IBARRA    BK-0551 PHASE 2 - MASTER FILES ARE    BK-0551 
004200*                           NOW LOADED WHOLE INTO OCCURS TABLES
004300*                           AND SEARCHED WITH SEARCH ALL; THE
004400*                           OLD INDEXED READ OF ACCOUNT-MASTER
004500*                           WENT AWAY WITH THE ISAM DATASETS.
004600*   19-09-2006  C.PEREZ     BK-0588 PHASE 3 - ADDED THE REPORT-   BK-0588 
004700*                           FILE NIGHTLY RUN REPORT, RETIRED THE
004800*                           TELLER SCREEN TRANSACTION LISTING.
004900*   03-01-2007  C.PEREZ     BK-0601 DROPPED THE SCHEDULED         BK-0601 
005000*                           TRANSFER AND TICKET-PURCHASE MENU
005100*                           OPTIONS - NOT CARRIED INTO BATCH.
005200*   21-06-2007  C.PEREZ     BK-0612 FINAL CUTOVER.  INTERACTIVE   BK-0612 
005300*                           CAJERO FRONT END DECOMMISSIONED; THIS
005400*                           PROGRAM IS NOW THE NIGHTLY BATCH RUN
005500*                           ENTRY POINT, CALLED FROM THE OVERNIGHT
005600*                           JCL STREAM ONLY.
005700*   15-03-2011  C.PEREZ     BK-0699 ADDED TOTAL-ACCOUNTS-CREATED  BK-0699 
005800*                           AND TOTAL-USERS-UNLOCKED TO THE
005900*                           CONTROL TOTALS BLOCK.
006000*****************************************************************
006100*****************************************************************
006200* NO DECIMAL-POINT IS COMMA CLAUSE - THIS SHOP'S BATCH RUNS
006300* ALWAYS RAN ON THE PERIOD/COMMA CONVENTION, NEVER CHANGED.
006400* C01 IS TOP-OF-FORM IS CARRIED FORWARD FROM THE OLD TELLER-
006500* SCREEN PRINT ROUTINES EVEN THOUGH THIS RUN NO LONGER DRIVES
006600* AN ACTUAL PRINTER CHANNEL - THE REPORT-FILE IS SPOOLED.
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-370.
007100 OBJECT-COMPUTER. IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600*    LOGICAL NAMES (ACCTIN, ACCTOUT, USERIN, USEROUT, TRANIN,
007700*    RPTOUT) ARE RESOLVED BY DD STATEMENTS IN THE OVERNIGHT JCL
007800*    STREAM - NEVER A HARD-CODED DATASET NAME IN THIS PROGRAM.
007900 FILE-CONTROL.
008000     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS FS-ACCT-IN.
008300     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTOUT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-ACCT-OUT.
008600     SELECT USER-MASTER-IN     ASSIGN TO USERIN
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS FS-USER-IN.
008900     SELECT USER-MASTER-OUT    ASSIGN TO USEROUT
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS FS-USER-OUT.
009200     SELECT TRANSACTION-FILE   ASSIGN TO TRANIN
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS FS-TXN.
009500     SELECT REPORT-FILE        ASSIGN TO RPTOUT
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS FS-RPT.
009800*
009900* SIX SELECT CLAUSES, THREE MASTER-FILE PAIRS PLUS THE
010000* TRANSACTION-FILE AND REPORT-FILE SINGLETONS.  EACH MASTER IS
010100* OPENED TWICE - ONCE INPUT, ONCE OUTPUT - BECAUSE PHASE 2
010200* (BK-0551) LOADS THE WHOLE FILE INTO AN OCCURS TABLE AT START
010300* OF RUN AND REWRITES IT WHOLE AT END OF RUN; THERE IS NO
010400* IN-PLACE REWRITE OF THE INPUT DATASET.
010500*
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900*****************************************************************
011000* TWO FD PAIRS BELOW (ACCOUNT, THEN USER) FOLLOW THE SAME SHAPE:
011100* -IN CARRIES THE SHOP'S OFFICIAL RECORD LAYOUT VIA COPY; -OUT
011200* IS A LOCAL 01 SINCE THE OUTBOUND RECORD IS BUILT FIELD BY
011300* FIELD FROM THE OCCURS TABLE RATHER THAN MOVED WHOLE.
011400*****************************************************************
011500 FD  ACCOUNT-MASTER-IN
011600     RECORD CONTAINS 59 CHARACTERS
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD.
011900     COPY ACCTREC.
012000
012100 FD  ACCOUNT-MASTER-OUT
012200     RECORD CONTAINS 59 CHARACTERS
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD.
012500
012600* FLAT OUTPUT LAYOUT, NOT A COPY OF ACCTREC - THE OCCURS TABLE
012700* ENTRY (TBA- PREFIX, SEE ACCTTAB.CPY) IS THE WORKING COPY OF
012800* EVERY ACCOUNT FOR THE DURATION OF THE RUN; THIS RECORD IS ONLY
012900* THE SHAPE THE REWRITE AT P920 MOVES EACH TABLE ROW BACK INTO.
013000 01  ACCOUNT-MASTER-OUT-REC.
013100     05  ACCT-O-NUMBER                PIC 9(08).
013200     05  ACCT-O-HOLDER-NAME           PIC X(30).
013300     05  ACCT-O-BALANCE               PIC S9(9)V99 COMP-3.
013400     05  ACCT-O-DAILY-WITHDRAW-TOTAL  PIC S9(9)V99 COMP-3.
013500     05  ACCT-O-LAST-WITHDRAW-DATE    PIC 9(08).
013600     05  ACCT-O-LWD-BREAKDOWN REDEFINES ACCT-O-LAST-WITHDRAW-DATE.
013700         10  ACCT-O-LWD-CCYY          PIC 9(04).
013800         10  ACCT-O-LWD-MM            PIC 9(02).
013900         10  ACCT-O-LWD-DD            PIC 9(02).
014000     05  FILLER                       PIC X(01).
014100
014200*    SAME IN/OUT SHAPE AS THE ACCOUNT MASTER PAIR ABOVE.
014300 FD  USER-MASTER-IN
014400     RECORD CONTAINS 18 CHARACTERS
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD.
014700     COPY USERREC.
014800
014900 FD  USER-MASTER-OUT
015000     RECORD CONTAINS 18 CHARACTERS
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD.
015300
015400* SAME PATTERN AS ACCOUNT-MASTER-OUT-REC ABOVE - FLAT SHAPE FOR
015500* THE END-OF-RUN REWRITE AT P930, SOURCED FROM THE TBU- OCCURS
015600* TABLE ROW, NOT READ BACK FROM USER-MASTER-IN.
015700 01  USER-MASTER-OUT-REC.
015800     05  USER-O-ID                    PIC X(08).
015900     05  USER-O-PIN                   PIC X(06).
016000     05  USER-O-FAILED-ATTEMPTS       PIC 9(01).
016100     05  USER-O-LOCKED-FLAG           PIC X(01).
016200     05  USER-O-ADMIN-FLAG            PIC X(01).
016300     05  FILLER                       PIC X(01).
016400
016500*    THE ONE MASTER-LESS FILE IN THE SUITE - READ ONCE, FRONT TO
016600*    BACK, NEVER TABLE-LOADED, NEVER REWRITTEN.  ITS LAYOUT IS
016700*    TXNREC.CPY, SHARED WITH BANK6 AND BANK9 VIA THEIR OWN COPY
016800*    STATEMENTS SO ALL THREE PROGRAMS AGREE ON THE 74 BYTES.
016900 FD  TRANSACTION-FILE
017000     RECORD CONTAINS 74 CHARACTERS
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD.
017300     COPY TXNREC.
017400
017500*    REPORT-FILE REPLACED THE TELLER SCREEN UNDER BK-0588 -
017600*    LABEL RECORDS OMITTED SINCE IT IS A PRINT-IMAGE SPOOL FILE,
017700*    NOT A DATASET WITH STANDARD LABELS LIKE THE FOUR MASTERS.
017800 FD  REPORT-FILE
017900     RECORD CONTAINS 132 CHARACTERS
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE OMITTED.
018200*    FLAT PIC X(132) BUFFER - THE ACTUAL PRINT-LINE SHAPES
018300*    (TITLE, DETAIL, TOTALS, ETC.) LIVE IN RPTREC.CPY AND ARE
018400*    MOVED INTO THIS RECORD ON EVERY WRITE VIA THE FROM CLAUSE.
018500 01  REPORT-FILE-REC                  PIC X(132).
018600
018700 WORKING-STORAGE SECTION.
018800
018900*****************************************************************
019000* FOUR COPY STATEMENTS BRING IN EVERYTHING BANK1 NEEDS TO DRIVE
019100* THE RUN WITHOUT RE-STATING A SINGLE LAYOUT BY HAND:
019200*   ACCTTAB  - THE WHOLE-FILE ACCOUNT OCCURS TABLE (BK-0551)
019300*   USERTAB  - THE WHOLE-FILE USER OCCURS TABLE (BK-0551)
019400*   RPTREC   - THE REPORT-FILE PRINT-LINE LAYOUTS (BK-0588)
019500*   BANKPARM - SHOP-WIDE LIMITS AND REASON/RESULT LITERALS
019600*****************************************************************
019700     COPY ACCTTAB.
019800     COPY USERTAB.
019900     COPY RPTREC.
020000     COPY BANKPARM.
020100
020200
020300* THREE 77-LEVEL SWITCHES, EACH STANDALONE (NOT GROUPED) PER
020400* THE SHOP HABIT FOR A ONE-PROGRAM FLAG WITH NO MATCHING FD.
020500* WS-EOF-TXN DRIVES THE P250 PROCESSING LOOP; WS-TXN-REJECTED
020600* AND WS-POST-RESULT ARE SET AND RE-SET ONCE PER TRANSACTION.
020700 77  WS-EOF-TXN                       PIC X(01) VALUE 'N'.
020800     88  TXN-FILE-EOF                 VALUE 'Y'.
020900 77  WS-TXN-REJECTED                  PIC X(01) VALUE 'N'.
021000 77  WS-POST-RESULT                   PIC X(01) VALUE 'N'.
021100
021200
021300* ONE TWO-BYTE FILE-STATUS FIELD PER SELECT CLAUSE, GROUPED
021400* UNDER A SINGLE 01 WITH A TRAILING FILLER PAD, SHOP HABIT.
021500* NONE OF THESE ARE TESTED EXPLICITLY BELOW - A NON-ZERO STATUS
021600* ON ANY OPEN WOULD ABEND AT THE OS LEVEL BEFORE THIS PROGRAM
021700* EVER SEES CONTROL, SO THE FIELDS EXIST FOR THE OPERATOR DUMP.
021800 01  WS-FILE-STATUS.
021900     05  FS-ACCT-IN                   PIC X(02).
022000     05  FS-ACCT-OUT                  PIC X(02).
022100     05  FS-USER-IN                   PIC X(02).
022200     05  FS-USER-OUT                  PIC X(02).
022300     05  FS-TXN                       PIC X(02).
022400     05  FS-RPT                       PIC X(02).
022500     05  FILLER                       PIC X(02).
022600
022700
022800* RUN-LEVEL COUNTERS, ONE PER LINE OF THE CONTROL-TOTALS BLOCK
022900* PRINTED BY P910 AT END OF RUN.  ALL COMP FOR SPEED SINCE EACH
023000* IS INCREMENTED ONCE PER TRANSACTION READ; BK-0699 ADDED THE
023100* LAST TWO FOR ACCOUNTS-CREATED AND USERS-UNLOCKED.
023200 01  WS-RUN-TOTALS.
023300     05  WS-TOTAL-READ                PIC 9(07) COMP.
023400     05  WS-TOTAL-REJECTED            PIC 9(07) COMP.
023500     05  WS-TOTAL-DEPOSITS-POSTED     PIC 9(07) COMP.
023600     05  WS-TOTAL-WITHDRAWALS-POSTED  PIC 9(07) COMP.
023700     05  WS-TOTAL-ACCOUNTS-CREATED    PIC 9(07) COMP.
023800     05  WS-TOTAL-USERS-UNLOCKED      PIC 9(07) COMP.
023900     05  FILLER                       PIC X(01).
024000
024100
024200* DEPOSIT AND WITHDRAWAL DOLLAR TOTALS, COMP-3 TO MATCH THE
024300* BALANCE FIELDS THEY ARE ACCUMULATED FROM (TXN-AMOUNT, ITSELF
024400* COMP-3 IN TXNREC.CPY).  VALUE 0 SO A COLD START OF THIS
024500* PROGRAM NEVER PRINTS GARBAGE IN THE TOTALS BLOCK.
024600 01  WS-AMOUNT-TOTALS.
024700     05  WS-TOTAL-DEPOSIT-AMOUNT      PIC S9(9)V99 COMP-3
024800                                       VALUE 0.
024900     05  WS-TOTAL-WITHDRAW-AMOUNT     PIC S9(9)V99 COMP-3
025000                                       VALUE 0.
025100     05  FILLER                       PIC X(01).
025200
025300
025400* SCRATCH FIELDS THAT DO NOT BELONG TO ANY TABLE ROW OR RECORD:
025500*   WS-TARGET-ACCT-X  - TBA-NUMBER REDISPLAYED AS X SO IT CAN
025600*                       BE COMPARED TO TXN-USER-ID (ALSO X) AT
025700*                       P421 WITHOUT A NUMERIC/ALPHANUMERIC MIX
025800*   WS-REASON-HOLD    - THE REJECT REASON CARRIED FORWARD TO
025900*                       WHICHEVER CALL TO P410 ACTUALLY FIRES
026000*   WS-POST-REASON    - THE LK- PARAMETER BANK6/BANK9 FILL IN
026100*   WS-RESULT-TEXT    - UNUSED SCRATCH, KEPT FOR SYMMETRY WITH
026200*                       THE REASON FIELDS ABOVE
026300 01  WS-WORK-FIELDS.
026400     05  WS-TARGET-ACCT-X             PIC X(08).
026500     05  WS-REASON-HOLD               PIC X(40).
026600     05  WS-POST-REASON               PIC X(40).
026700     05  WS-RESULT-TEXT                PIC X(10).
026800     05  FILLER                       PIC X(01).
026900*    THESE TWO FEED THE PSEUDO-CALL TO BANK6 AT THE END OF P900
027000*    - 'E' IS A TXN-TYPE VALUE BANK6 NEVER SEES ON A REAL
027100*    TRANSACTION, SINCE TXNREC.CPY'S 88-LEVELS ONLY DEFINE 'D',
027200*    'W', 'U' AND 'C'.
027300 77  WS-END-RUN-TYPE-6                PIC X(01) VALUE 'E'.
027400 77  WS-END-RUN-DATE-6                PIC 9(08) VALUE 0.
027500
027600*****************************************************************
027700* NO USING CLAUSE - BANK1 IS THE TOP OF THE CALL CHAIN, NEVER
027800* ITSELF CALLED.  IT CALLS DOWN INTO BANK6 AND BANK9 BY NAME.
027900*****************************************************************
028000 PROCEDURE DIVISION.
028100
028200
028300*****************************************************************
028400* P000 - TOP OF THE NIGHTLY RUN.  FOUR STEPS, STRAIGHT LINE, NO
028500* BRANCHING - OPEN/LOAD, PRIME THE READ, PROCESS UNTIL EOF,
028600* CLOSE DOWN.  THIS IS THE WHOLE SHAPE OF THE BK-0550/BK-0551
028700* BATCH CONVERSION; THE OLD CAJERO MENU LOOP IS GONE FOR GOOD.
028800*****************************************************************
028900 P000-MAIN-RTN.
029000     PERFORM P100-OPEN-FILES THRU P100-EXIT.
029100*    PRIME THE READ ONCE BEFORE THE LOOP - THE USUAL READ-AHEAD
029200*    SHAPE, SO THE FIRST ITERATION OF P250 BELOW ALREADY HAS A
029300*    RECORD IN HAND AND TXN-FILE-EOF ALREADY CORRECTLY SET IF
029400*    THE TRANSACTION FILE HAPPENS TO BE EMPTY.
029500     PERFORM P200-READ-TRANSACTION THRU P200-EXIT.
029600     PERFORM P250-PROCESS-ONE-TXN THRU P250-EXIT
029700         UNTIL TXN-FILE-EOF.
029800     PERFORM P900-END-OF-RUN THRU P900-EXIT.
029900*    ONE STOP RUN FOR THE WHOLE PROGRAM - NO OTHER GO TO OR
030000*    PERFORM PATH LEADS OUT OF P000 EXCEPT THROUGH HERE.
030100     STOP RUN.
030200
030300*****************************************************************
030400* P100 - OPEN FILES, LOAD BOTH MASTERS INTO MEMORY, PRINT HEADING
030500*****************************************************************
030600 P100-OPEN-FILES.
030700
030800*    ALL SIX FILES OPENED UP FRONT - THE TWO MASTERS-OUT ARE
030900*    OPENED EMPTY HERE AND NOT WRITTEN UNTIL P920/P930 AT THE
031000*    VERY END OF RUN, ONCE THE IN-MEMORY TABLES ARE FINAL.
031100     OPEN INPUT  ACCOUNT-MASTER-IN.
031200     OPEN INPUT  USER-MASTER-IN.
031300     OPEN INPUT  TRANSACTION-FILE.
031400*    OUTPUT MASTERS OPENED NOW BUT NOT WRITTEN UNTIL P920/P930 -
031500*    OPENING THEM HERE RATHER THAN AT END OF RUN MATCHES THE
031600*    SHOP'S HABIT OF OPENING EVERY FILE THE PROGRAM TOUCHES IN
031700*    ONE PLACE, UP FRONT, REGARDLESS OF WHEN IT IS FIRST USED.
031800     OPEN OUTPUT ACCOUNT-MASTER-OUT.
031900     OPEN OUTPUT USER-MASTER-OUT.
032000*    REPORT-FILE IS THE ONLY OUTPUT WRITTEN DURING THE MAIN
032100*    READ LOOP RATHER THAN ALL AT ONCE AT END OF RUN.
032200     OPEN OUTPUT REPORT-FILE.
032300
032400*    LOAD-ACCOUNTS/LOAD-USERS RUN BEFORE PRINT-HEADING SO THE
032500*    HEADING LINE CAN BE FOLLOWED IMMEDIATELY BY DETAIL LINES
032600*    ONCE P200/P250 START READING THE TRANSACTION FILE.
032700     PERFORM P120-LOAD-ACCOUNTS THRU P120-EXIT.
032800     PERFORM P130-LOAD-USERS THRU P130-EXIT.
032900     PERFORM P110-PRINT-HEADING THRU P110-EXIT.
033000 P100-EXIT.
033100     EXIT.
033200
033300
033400*****************************************************************
033500* P110 - FOUR-LINE REPORT HEADING (TITLE, UNDERLINE, COLUMN
033600* HEADS, ONE BLANK) WRITTEN ONCE.  ADDED UNDER BK-0588 WHEN THE
033700* REPORT-FILE REPLACED THE OLD TELLER-SCREEN LISTING.
033800*****************************************************************
033900 P110-PRINT-HEADING.
034000     WRITE REPORT-FILE-REC FROM RPT-TITLE-LINE.
034100     WRITE REPORT-FILE-REC FROM RPT-UNDERLINE-LINE.
034200     WRITE REPORT-FILE-REC FROM RPT-COLUMN-HEAD-LINE.
034300*    SEVEN COUNT/AMOUNT PAIRS FOLLOW, EACH THE SAME THREE-STEP
034400*    SHAPE - LOAD THE LABEL LITERAL, MOVE THE RUN-TOTAL FIELD,
034500*    WRITE.  COUNT LINES USE RPT-TOTALS-COUNT-LINE, DOLLAR LINES
034600*    USE RPT-TOTALS-AMOUNT-LINE - TWO DIFFERENT PRINT-LINE
034700*    SHAPES IN RPTREC.CPY SINCE A COUNT HAS NO DECIMAL POINT.
034800     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
034900 P110-EXIT.
035000     EXIT.
035100
035200
035300*****************************************************************
035400* P120/P121 - READ ACCOUNT-MASTER-IN TO EOF, ONE ROW PER TABLE
035500* ENTRY.  THE MASTER FILE MUST ALREADY BE IN ASCENDING
035600* ACCT-NUMBER ORDER WHEN IT ARRIVES - THIS PARAGRAPH DOES NOT
035700* SORT, IT TRUSTS THE ORDER, SINCE P420/SEARCH ALL AT RUN TIME
035800* AND P520 OF BANK9 AT INSERT TIME BOTH DEPEND ON IT STAYING SO.
035900*****************************************************************
036000 P120-LOAD-ACCOUNTS.
036100     MOVE 0 TO WS-ACCOUNT-COUNT.
036200 P121-LOAD-ACCOUNTS-READ.
036300     READ ACCOUNT-MASTER-IN AT END GO TO P120-EXIT.
036400     ADD 1 TO WS-ACCOUNT-COUNT.
036500
036600*        WS-ACCT-IDX IS USED HERE ONLY AS A TABLE SUBSCRIPT FOR
036700*        THE MOVE STATEMENTS BELOW, NOT AS A SEARCH KEY.
036800     SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT.
036900*    FIVE MOVES, ONE PER ACCTREC FIELD - THE FLAT ACCTREC BUFFER
037000*    IS EMPTIED INTO THE CORRESPONDING TBA- COLUMN OF THIS ROW;
037100*    THE REDEFINES BREAKDOWNS (TBA-LWD-CCYY ETC.) NEED NO MOVE
037200*    OF THEIR OWN SINCE THEY SHARE STORAGE WITH THE DATE FIELD.
037300     MOVE ACCT-NUMBER     TO TBA-NUMBER (WS-ACCT-IDX).
037400     MOVE ACCT-HOLDER-NAME
037500                        TO TBA-HOLDER-NAME (WS-ACCT-IDX).
037600     MOVE ACCT-BALANCE    TO TBA-BALANCE (WS-ACCT-IDX).
037700     MOVE ACCT-DAILY-WITHDRAW-TOTAL
037800                 TO TBA-DAILY-WITHDRAW-TOTAL (WS-ACCT-IDX).
037900     MOVE ACCT-LAST-WITHDRAW-DATE
038000                 TO TBA-LAST-WITHDRAW-DATE (WS-ACCT-IDX).
038100*    BACK TO THE TOP FOR THE NEXT RECORD; P120-EXIT IS ONLY
038200*    REACHED VIA THE AT END CLAUSE ABOVE.
038300     GO TO P121-LOAD-ACCOUNTS-READ.
038400 P120-EXIT.
038500     EXIT.
038600
038700
038800*****************************************************************
038900* P130/P131 - SAME PATTERN AS P120/P121 ABOVE, FOR THE USER
039000* MASTER.  THE USER MASTER HAS NO ORDERING REQUIREMENT OF ITS
039100* OWN OTHER THAN THE ONE THE SEARCH ALL AT P300 IMPOSES -
039200* ASCENDING TBU-ID, WHICH MEANS THE LITERAL "ADMIN" ROWS MUST
039300* SORT BEFORE ANY NUMERIC ACCOUNT-NUMBER ROW ON THE INPUT FILE.
039400*****************************************************************
039500 P130-LOAD-USERS.
039600     MOVE 0 TO WS-USER-COUNT.
039700 P131-LOAD-USERS-READ.
039800     READ USER-MASTER-IN AT END GO TO P130-EXIT.
039900     ADD 1 TO WS-USER-COUNT.
040000
040100*        SAME SUBSCRIPT-ONLY USE OF WS-USER-IDX AS ABOVE.
040200     SET WS-USER-IDX TO WS-USER-COUNT.
040300*    SAME FIVE-FIELD FLAT-BUFFER-TO-TABLE-ROW PATTERN AS
040400*    P121 ABOVE, FOR THE USER MASTER'S FIVE USERREC FIELDS.
040500     MOVE USER-ID         TO TBU-ID (WS-USER-IDX).
040600     MOVE USER-PIN        TO TBU-PIN (WS-USER-IDX).
040700     MOVE USER-FAILED-ATTEMPTS
040800                 TO TBU-FAILED-ATTEMPTS (WS-USER-IDX).
040900     MOVE USER-LOCKED-FLAG
041000                 TO TBU-LOCKED-FLAG (WS-USER-IDX).
041100     MOVE USER-IS-ADMIN-FLAG
041200                 TO TBU-ADMIN-FLAG (WS-USER-IDX).
041300*    BACK TO THE TOP; P130-EXIT IS REACHED ONLY VIA AT END.
041400     GO TO P131-LOAD-USERS-READ.
041500 P130-EXIT.
041600     EXIT.
041700
041800*****************************************************************
041900* P200 - READ ONE TRANSACTION RECORD
042000*****************************************************************
042100 P200-READ-TRANSACTION.
042200     READ TRANSACTION-FILE AT END MOVE 'Y' TO WS-EOF-TXN.
042300 P200-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700* P250 - PROCESS ONE TRANSACTION RECORD, PER THE RUN STEPS IN
042800*        OPERATIONS RUNBOOK BK-0550
042900*****************************************************************
043000 P250-PROCESS-ONE-TXN.
043100
043200*    RESET THE PER-TRANSACTION FLAG AND REASON AT THE TOP OF
043300*    EVERY PASS - NEITHER IS ALLOWED TO SURVIVE FROM THE PRIOR
043400*    TRANSACTION, SINCE P410 IS CALLED FOR EVERY RECORD AND
043500*    TESTS WS-TXN-REJECTED TO DECIDE THE RPT-RESULT COLUMN.
043600     ADD 1 TO WS-TOTAL-READ.
043700     MOVE 'N' TO WS-TXN-REJECTED.
043800     MOVE SPACES TO WS-REASON-HOLD.
043900
044000*    P300 ALONE DECIDES WHETHER THE TRANSACTION IS AUTHENTIC;
044100*    IF IT REJECTS, DISPATCH IS SKIPPED ENTIRELY AND THE
044200*    DETAIL LINE GOES STRAIGHT OUT WITH THE REJECT REASON.
044300     PERFORM P300-FIND-USER THRU P300-EXIT.
044400     IF WS-TXN-REJECTED = 'Y'
044500         PERFORM P410-WRITE-DETAIL THRU P410-EXIT
044600     ELSE
044700         PERFORM P400-DISPATCH THRU P400-EXIT
044800     END-IF.
044900     PERFORM P200-READ-TRANSACTION THRU P200-EXIT.
045000 P250-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400* P300 - LOOK UP THE ACTING USER, CHECK LOCKOUT, AUTHENTICATE
045500*        AGAINST THE PIN ON FILE
045600*****************************************************************
045700 P300-FIND-USER.
045800*    SEARCH ALL REQUIRES WS-USER-IDX PRIMED, THOUGH THE BINARY
045900*    SEARCH ITSELF DOES NOT START FROM THIS VALUE.
046000     SET WS-USER-IDX TO 1.
046100     SEARCH ALL WS-USER-ENTRY
046200         AT END
046300             MOVE 'Y' TO WS-TXN-REJECTED
046400             MOVE RSN-USER-NOT-FOUND TO WS-REASON-HOLD
046500         WHEN TBU-ID (WS-USER-IDX) = TXN-USER-ID
046600             PERFORM P310-CHECK-LOCKED THRU P310-EXIT.
046700 P300-EXIT.
046800     EXIT.
046900
047000*****************************************************************
047100* P310 - REFUSE ANY TRANSACTION FOR A USER THAT IS ALREADY
047200* LOCKED OUT, REGARDLESS OF WHETHER THE PIN ON THIS PARTICULAR
047300* TRANSACTION WOULD OTHERWISE HAVE MATCHED.  ONLY BANK9'S
047400* UNLOCK ACTION (P200-UNLOCK-USER) CAN CLEAR TBU-LOCKED-FLAG.
047500*****************************************************************
047600 P310-CHECK-LOCKED.
047700     IF TBU-IS-LOCKED (WS-USER-IDX)
047800         MOVE 'Y' TO WS-TXN-REJECTED
047900         MOVE RSN-ACCOUNT-LOCKED TO WS-REASON-HOLD
048000     ELSE
048100         PERFORM P320-AUTHENTICATE THRU P320-EXIT
048200     END-IF.
048300 P310-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700* P320 - PIN CHECK AND THE 3-STRIKE COUNTER (BK-0102).  A MATCH
048800* RESETS TBU-FAILED-ATTEMPTS TO ZERO; A MISS BUMPS IT AND, ON
048900* THE LIM-MAX-FAILED-ATTEMPTS'TH MISS, SETS TBU-LOCKED-FLAG SO
049000* THE VERY NEXT TRANSACTION FOR THIS USER HITS P310'S REJECT
049100* PATH INSTEAD OF REACHING HERE AT ALL.
049200*****************************************************************
049300 P320-AUTHENTICATE.
049400*    LIM-MAX-FAILED-ATTEMPTS COMES FROM BANKPARM.CPY, NOT A
049500*    LITERAL, SO THE THRESHOLD CAN BE RETUNED WITHOUT A RECOMPILE
049600*    OF THIS PROGRAM.
049700     IF TXN-PIN = TBU-PIN (WS-USER-IDX)
049800         MOVE 0 TO TBU-FAILED-ATTEMPTS (WS-USER-IDX)
049900     ELSE
050000         ADD 1 TO TBU-FAILED-ATTEMPTS (WS-USER-IDX)
050100         IF TBU-FAILED-ATTEMPTS (WS-USER-IDX)
050200                 NOT LESS THAN LIM-MAX-FAILED-ATTEMPTS
050300             MOVE 'Y' TO TBU-LOCKED-FLAG (WS-USER-IDX)
050400         END-IF
050500         MOVE 'Y' TO WS-TXN-REJECTED
050600         MOVE RSN-INVALID-PIN TO WS-REASON-HOLD
050700     END-IF.
050800 P320-EXIT.
050900     EXIT.
051000
051100*****************************************************************
051200* P400 - DISPATCH ON TXN-TYPE
051300*****************************************************************
051400 P400-DISPATCH.
051500*    MONEY-MOVEMENT TXN TYPES GO TO P420; THE ADMIN TYPES (U/C)
051600*    GO TO P500; ANYTHING ELSE IS A BAD TXN-TYPE ON THE INPUT
051700*    FILE AND IS REJECTED OUTRIGHT WITH NO FURTHER LOOKUP.
051800     IF TXN-IS-DEPOSIT OR TXN-IS-WITHDRAW
051900         PERFORM P420-FIND-TARGET-ACCT THRU P420-EXIT
052000     ELSE
052100         IF TXN-IS-UNLOCK OR TXN-IS-CREATE
052200             PERFORM P500-ADMIN-ACTION THRU P500-EXIT
052300         ELSE
052400             MOVE 'Y' TO WS-TXN-REJECTED
052500             MOVE RSN-UNKNOWN-TXN-TYPE TO WS-REASON-HOLD
052600             PERFORM P410-WRITE-DETAIL THRU P410-EXIT
052700         END-IF
052800     END-IF.
052900 P400-EXIT.
053000     EXIT.
053100
053200 P420-FIND-TARGET-ACCT.
053300*    TXN-TARGET-ACCT IS THE ACCOUNT THE MONEY MOVES AGAINST -
053400*    FOR A DEPOSIT/WITHDRAW THIS MAY OR MAY NOT BE THE ACTING
053500*    USER'S OWN ACCOUNT; P421 BELOW IS WHAT ENFORCES THAT IT IS.
053600*    GO TO, NOT PERFORM UNTIL - THE SHOP'S USUAL STYLE FOR A
053700*    TABLE WALK THAT EXITS VIA A FALL-THROUGH TEST AT THE TOP
053800*    OF THE LOOP PARAGRAPH RATHER THAN A PERFORM CONDITION.
053900     SET WS-ACCT-IDX TO 1.
054000     SEARCH ALL WS-ACCOUNT-ENTRY
054100         AT END
054200             MOVE 'Y' TO WS-TXN-REJECTED
054300             MOVE RSN-ACCOUNT-NOT-FOUND TO WS-REASON-HOLD
054400             PERFORM P410-WRITE-DETAIL THRU P410-EXIT
054500         WHEN TBA-NUMBER (WS-ACCT-IDX) = TXN-TARGET-ACCT
054600             PERFORM P421-CHECK-OWNERSHIP THRU P421-EXIT.
054700 P420-EXIT.
054800     EXIT.
054900
055000 P421-CHECK-OWNERSHIP.
055100*    TXN-USER-ID IS X(08); TBA-NUMBER IS 9(08).  REDISPLAY THE
055200*    ACCOUNT NUMBER AS X BEFORE COMPARING SO THE TEST BELOW IS
055300*    A STRAIGHT ALPHANUMERIC COMPARE, NOT A MIXED-USAGE ONE.
055400     MOVE TBA-NUMBER (WS-ACCT-IDX) TO WS-TARGET-ACCT-X.
055500     IF TXN-USER-ID NOT = WS-TARGET-ACCT-X
055600         MOVE 'Y' TO WS-TXN-REJECTED
055700         MOVE RSN-NOT-OWN-ACCOUNT TO WS-REASON-HOLD
055800         PERFORM P410-WRITE-DETAIL THRU P410-EXIT
055900     ELSE
056000         PERFORM P430-CALL-BANK6 THRU P430-EXIT
056100     END-IF.
056200 P421-EXIT.
056300     EXIT.
056400
056500*****************************************************************
056600* P430 - HAND THE ACCOUNT ENTRY AND THE TRANSACTION TO BANK6
056700*****************************************************************
056800 P430-CALL-BANK6.
056900     MOVE SPACES TO WS-POST-REASON.
057000*    SIX PARAMETERS - THE ACCOUNT ENTRY BY REFERENCE, THE THREE
057100*    TRANSACTION FIELDS BANK6 NEEDS TO DECIDE AND POST, AND TWO
057200*    RESULT FIELDS THE CALLEE FILLS IN BEFORE RETURNING.
057300     CALL "BANK6" USING WS-ACCOUNT-ENTRY (WS-ACCT-IDX)
057400                         TXN-TYPE
057500                         TXN-AMOUNT
057600                         TXN-DATE
057700                         WS-POST-RESULT
057800                         WS-POST-REASON.
057900*    A DEPOSIT AND A WITHDRAW ARE COUNTED SEPARATELY EVEN THOUGH
058000*    BOTH SHARE THIS ONE CALL AND ONE RESULT TEST, SINCE P910
058100*    PRINTS THEM ON SEPARATE LINES OF THE TOTALS BLOCK.
058200     IF WS-POST-RESULT = 'Y'
058300         IF TXN-IS-DEPOSIT
058400             ADD 1 TO WS-TOTAL-DEPOSITS-POSTED
058500             ADD TXN-AMOUNT TO WS-TOTAL-DEPOSIT-AMOUNT
058600         ELSE
058700             ADD 1 TO WS-TOTAL-WITHDRAWALS-POSTED
058800             ADD TXN-AMOUNT TO WS-TOTAL-WITHDRAW-AMOUNT
058900         END-IF
059000     ELSE
059100         MOVE 'Y' TO WS-TXN-REJECTED
059200         MOVE WS-POST-REASON TO WS-REASON-HOLD
059300     END-IF.
059400     PERFORM P410-WRITE-DETAIL THRU P410-EXIT.
059500 P430-EXIT.
059600     EXIT.
059700
059800*****************************************************************
059900* P500 - ADMIN ACTIONS (UNLOCK / CREATE-ACCOUNT), HANDED TO BANK9
060000*****************************************************************
060100 P500-ADMIN-ACTION.
060200     IF NOT TBU-IS-ADMIN (WS-USER-IDX)
060300         MOVE 'Y' TO WS-TXN-REJECTED
060400         MOVE RSN-NOT-ADMIN TO WS-REASON-HOLD
060500         PERFORM P410-WRITE-DETAIL THRU P410-EXIT
060600     ELSE
060700*        SEVEN PARAMETERS TO BANK9 - BOTH WHOLE TABLES PASSED BY
060800*        REFERENCE (UNLOCK/CREATE CAN UPDATE EITHER ONE), PLUS THE
060900*        RAW TRANSACTION RECORD SO BANK9 CAN PULL WHICHEVER FIELD
061000*        THE REQUESTED ACTION NEEDS (NEW NAME, NEW PIN, TARGET).
061100         MOVE SPACES TO WS-POST-REASON
061200*        THIS LINEUP IS UNRELATED TO BANK6'S ABOVE - BANK9 NEEDS
061300*        BOTH WHOLE TABLES BECAUSE CREATE-ACCOUNT APPENDS A ROW
061400*        TO ONE TABLE AND A MATCHING ROW TO THE OTHER.
061500         CALL "BANK9" USING WS-ACCOUNT-COUNT
061600                             WS-ACCOUNT-TABLE-AREA
061700                             WS-USER-COUNT
061800                             WS-USER-TABLE-AREA
061900                             TRANSACTION-RECORD
062000                             WS-POST-RESULT
062100                             WS-POST-REASON
062200*        SAME SEPARATE-COUNTER SHAPE AS P430 ABOVE, ONE COUNTER
062300*        FOR UNLOCK, ONE FOR CREATE-ACCOUNT.
062400         IF WS-POST-RESULT = 'Y'
062500             IF TXN-IS-UNLOCK
062600                 ADD 1 TO WS-TOTAL-USERS-UNLOCKED
062700             ELSE
062800                 ADD 1 TO WS-TOTAL-ACCOUNTS-CREATED
062900             END-IF
063000         ELSE
063100             MOVE 'Y' TO WS-TXN-REJECTED
063200             MOVE WS-POST-REASON TO WS-REASON-HOLD
063300         END-IF
063400         PERFORM P410-WRITE-DETAIL THRU P410-EXIT
063500     END-IF.
063600 P500-EXIT.
063700     EXIT.
063800
063900*****************************************************************
064000* P410 - BUILD AND WRITE ONE REPORT-FILE DETAIL LINE
064100*****************************************************************
064200 P410-WRITE-DETAIL.
064300     MOVE TXN-USER-ID     TO RPT-USER-ID.
064400     MOVE TXN-TARGET-ACCT TO RPT-TARGET-ACCT.
064500     MOVE TXN-AMOUNT      TO RPT-AMOUNT.
064600*    RPT-TYPE IS AN 8-BYTE DISPLAY FIELD - FOUR TXN TYPES, EACH
064700*    LITERAL PADDED TO THE SAME WIDTH SO THE PRINTED COLUMN
064800*    LINES UP REGARDLESS OF WHICH TRANSACTION TYPE PRINTED.
064900     IF TXN-IS-DEPOSIT
065000         MOVE "DEPOSIT " TO RPT-TYPE
065100     ELSE
065200         IF TXN-IS-WITHDRAW
065300             MOVE "WITHDRAW" TO RPT-TYPE
065400         ELSE
065500             IF TXN-IS-UNLOCK
065600                 MOVE "UNLOCK  " TO RPT-TYPE
065700             ELSE
065800                 MOVE "CREATE  " TO RPT-TYPE
065900             END-IF
066000         END-IF
066100     END-IF.
066200*    THIS IS THE ONLY PLACE WS-TOTAL-REJECTED IS INCREMENTED -
066300*    EVERY CALLER OF P410, WHETHER FROM P250, P400, P420, P421,
066400*    P430 OR P500, ROUTES THROUGH HERE FOR THE REJECT COUNT.
066500     IF WS-TXN-REJECTED = 'Y'
066600         ADD 1 TO WS-TOTAL-REJECTED
066700         MOVE RES-REJECTED TO RPT-RESULT
066800         MOVE WS-REASON-HOLD TO RPT-REASON
066900     ELSE
067000         MOVE RES-POSTED TO RPT-RESULT
067100         MOVE SPACES TO RPT-REASON
067200     END-IF.
067300     WRITE REPORT-FILE-REC FROM RPT-DETAIL-LINE.
067400 P410-EXIT.
067500     EXIT.
067600
067700*****************************************************************
067800* P900 - END OF RUN - TOTALS, REWRITE BOTH MASTERS, CLOSE DOWN
067900*****************************************************************
068000 P900-END-OF-RUN.
068100*    P910 PRINTS FROM THE RUN-TOTAL FIELDS, WHICH ARE ALREADY
068200*    FINAL AT THIS POINT; P920/P930 REWRITE THE MASTERS FROM
068300*    THE IN-MEMORY TABLES, WHICH ARE ALSO ALREADY FINAL.
068400     PERFORM P910-PRINT-TOTALS THRU P910-EXIT.
068500     PERFORM P920-REWRITE-ACCT-MASTER THRU P920-EXIT.
068600     PERFORM P930-REWRITE-USER-MASTER THRU P930-EXIT.
068700*    END-OF-RUN PSEUDO-CALL TO BANK6 - TXN-TYPE 'E' TELLS BANK6
068800*    THIS IS NOT A REAL DEPOSIT/WITHDRAW, BUT THE SIGNAL TO
068900*    CLOSE THE HISTORY FILE IT HAS BEEN APPENDING TO ALL RUN
069000*    (SEE BANK6'S P900-CLOSE-HISTORY).  WS-ACCOUNT-ENTRY (1) IS
069100*    PASSED ONLY BECAUSE THE LINKAGE SECTION REQUIRES SOME
069200*    ACCOUNT-SHAPED ARGUMENT; BANK6 DOES NOT TOUCH IT ON AN
069300*    'E' CALL.
069400     CALL "BANK6" USING WS-ACCOUNT-ENTRY (1)
069500                         WS-END-RUN-TYPE-6
069600                         WS-TOTAL-DEPOSIT-AMOUNT
069700                         WS-END-RUN-DATE-6
069800                         WS-POST-RESULT
069900                         WS-POST-REASON.
070000*    ALL SIX FILES CLOSED TOGETHER - THE RUN IS COMPLETE ONLY
070100*    ONCE BOTH MASTER REWRITES AND THE FINAL REPORT LINE HAVE
070200*    GONE OUT.
070300     CLOSE ACCOUNT-MASTER-IN ACCOUNT-MASTER-OUT
070400           USER-MASTER-IN USER-MASTER-OUT
070500           TRANSACTION-FILE REPORT-FILE.
070600 P900-EXIT.
070700     EXIT.
070800
070900*****************************************************************
071000* P910 - PRINT THE SEVEN-LINE CONTROL-TOTALS BLOCK AT THE FOOT
071100* OF THE REPORT-FILE.  ONE MOVE-AND-WRITE PAIR PER LINE; THE
071200* LABEL/VALUE FIELD NAMES (RPT-CNT-LABEL, RPT-AMT-LABEL, ETC.)
071300* ARE DEFINED IN RPTREC.CPY.  BK-0699 ADDED THE LAST TWO LINES.
071400*****************************************************************
071500 P910-PRINT-TOTALS.
071600     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE.
071700     MOVE "TOTAL TRANSACTIONS READ" TO RPT-CNT-LABEL.
071800     MOVE WS-TOTAL-READ TO RPT-CNT-VALUE.
071900     WRITE REPORT-FILE-REC FROM RPT-TOTALS-COUNT-LINE.
072000     MOVE "TOTAL DEPOSITS POSTED" TO RPT-CNT-LABEL.
072100     MOVE WS-TOTAL-DEPOSITS-POSTED TO RPT-CNT-VALUE.
072200     WRITE REPORT-FILE-REC FROM RPT-TOTALS-COUNT-LINE.
072300     MOVE "TOTAL DEPOSIT AMOUNT" TO RPT-AMT-LABEL.
072400     MOVE WS-TOTAL-DEPOSIT-AMOUNT TO RPT-AMT-VALUE.
072500     WRITE REPORT-FILE-REC FROM RPT-TOTALS-AMOUNT-LINE.
072600     MOVE "TOTAL WITHDRAWALS POSTED" TO RPT-CNT-LABEL.
072700     MOVE WS-TOTAL-WITHDRAWALS-POSTED TO RPT-CNT-VALUE.
072800     WRITE REPORT-FILE-REC FROM RPT-TOTALS-COUNT-LINE.
072900     MOVE "TOTAL WITHDRAW AMOUNT" TO RPT-AMT-LABEL.
073000     MOVE WS-TOTAL-WITHDRAW-AMOUNT TO RPT-AMT-VALUE.
073100     WRITE REPORT-FILE-REC FROM RPT-TOTALS-AMOUNT-LINE.
073200     MOVE "TOTAL REJECTED" TO RPT-CNT-LABEL.
073300     MOVE WS-TOTAL-REJECTED TO RPT-CNT-VALUE.
073400     WRITE REPORT-FILE-REC FROM RPT-TOTALS-COUNT-LINE.
073500     MOVE "TOTAL ACCOUNTS CREATED" TO RPT-CNT-LABEL.
073600     MOVE WS-TOTAL-ACCOUNTS-CREATED TO RPT-CNT-VALUE.
073700     WRITE REPORT-FILE-REC FROM RPT-TOTALS-COUNT-LINE.
073800     MOVE "TOTAL USERS UNLOCKED" TO RPT-CNT-LABEL.
073900     MOVE WS-TOTAL-USERS-UNLOCKED TO RPT-CNT-VALUE.
074000     WRITE REPORT-FILE-REC FROM RPT-TOTALS-COUNT-LINE.
074100 P910-EXIT.
074200     EXIT.
074300
074400*****************************************************************
074500* P920/P921 - REWRITE ACCOUNT-MASTER-OUT FROM THE OCCURS TABLE,
074600* ONE TABLE ROW PER RECORD, IN THE SAME ASCENDING TBA-NUMBER
074700* ORDER THE TABLE IS HELD IN - SO THE OUTPUT FILE IS ALREADY IN
074800* SEARCH ALL ORDER FOR TOMORROW NIGHT'S RUN WITHOUT A SORT STEP.
074900*****************************************************************
075000 P920-REWRITE-ACCT-MASTER.
075100     SET WS-ACCT-IDX TO 1.
075200 P921-REWRITE-ACCT-LOOP.
075300     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
075400         GO TO P920-EXIT
075500     END-IF.
075600*    FIVE MOVES BACK OUT TO THE FLAT OUTPUT RECORD - MIRROR
075700*    IMAGE OF THE FIVE LOADING MOVES IN P121 ABOVE.
075800     MOVE TBA-NUMBER (WS-ACCT-IDX)  TO ACCT-O-NUMBER.
075900     MOVE TBA-HOLDER-NAME (WS-ACCT-IDX) TO ACCT-O-HOLDER-NAME.
076000     MOVE TBA-BALANCE (WS-ACCT-IDX) TO ACCT-O-BALANCE.
076100     MOVE TBA-DAILY-WITHDRAW-TOTAL (WS-ACCT-IDX)
076200                 TO ACCT-O-DAILY-WITHDRAW-TOTAL.
076300     MOVE TBA-LAST-WITHDRAW-DATE (WS-ACCT-IDX)
076400                                     TO ACCT-O-LAST-WITHDRAW-DATE.
076500     WRITE ACCOUNT-MASTER-OUT-REC.
076600     SET WS-ACCT-IDX UP BY 1.
076700     GO TO P921-REWRITE-ACCT-LOOP.
076800 P920-EXIT.
076900     EXIT.
077000
077100*****************************************************************
077200* P930/P931 - SAME PATTERN AS P920/P921 ABOVE, FOR THE USER
077300* MASTER.  NOTE THERE IS NO USER-O- FIELD FOR THE 8-BYTE USER
077400* KEY'S RELATIONSHIP TO ANY ACCOUNT - THAT RELATIONSHIP IS BY
077500* CONVENTION (USER-ID = ACCT-NUMBER, REDISPLAYED) ONLY, NEVER
077600* STORED.
077700*****************************************************************
077800 P930-REWRITE-USER-MASTER.
077900*    SAME GO-TO-DRIVEN TABLE WALK AS P921 ABOVE.
078000     SET WS-USER-IDX TO 1.
078100 P931-REWRITE-USER-LOOP.
078200     IF WS-USER-IDX > WS-USER-COUNT
078300         GO TO P930-EXIT
078400     END-IF.
078500*    MIRROR IMAGE OF THE LOADING MOVES IN P131 ABOVE.
078600     MOVE TBU-ID (WS-USER-IDX)            TO USER-O-ID.
078700     MOVE TBU-PIN (WS-USER-IDX)           TO USER-O-PIN.
078800     MOVE TBU-FAILED-ATTEMPTS (WS-USER-IDX)
078900                                     TO USER-O-FAILED-ATTEMPTS.
079000     MOVE TBU-LOCKED-FLAG (WS-USER-IDX)   TO USER-O-LOCKED-FLAG.
079100     MOVE TBU-ADMIN-FLAG (WS-USER-IDX)    TO USER-O-ADMIN-FLAG.
079200     WRITE USER-MASTER-OUT-REC.
079300     SET WS-USER-IDX UP BY 1.
079400     GO TO P931-REWRITE-USER-LOOP.
079500 P930-EXIT.
079600     EXIT.
