000100*****************************************************************
000200* ACCTREC.CPY
000300* ACCOUNT-RECORD - account master record layout.
000400* Used as the I-O buffer for ACCOUNT-MASTER-IN / ACCOUNT-MASTER-
000500* OUT in BANK1 and as the LINKAGE parameter received by BANK6
000600* when a deposit or withdrawal is posted against one account.
000700*****************************************************************
000800* MAINTENANCE LOG
000900*   20-01-1995  R.TORRES    ORIGINAL LAYOUT PER SYSTEMS REQUEST
000950*                           BK-0032.
001000*   08-06-1996  R.TORRES    ADDED ACCT-LAST-WITHDRAW-DATE FOR
001100*                           THE DAILY WITHDRAW CAP PROJECT.
001200*   11-11-1998  M.SANZ      Y2K - CONFIRMED ACCT-LAST-WITHDRAW-
001300*                           DATE ALREADY CARRIES A 4-DIGIT YEAR.
001400*                           NO CHANGE REQUIRED.
001500*   03-03-2003  J.IBARRA    REQ BK-0447 ADDED DATE BREAKDOWN      BK-0447 
001600*                           REDEFINES FOR THE MONTH-END JOBS.
001700*****************************************************************
001800* NOTE - the field widths below, packed, total 59 bytes, not the
001900* 53 shown on the operations runbook; the runbook undercounts
002000* the two COMP-3 amount fields. Carried as-is, RECORD CONTAINS
002100* on the FD is set to the true 59-byte length.
002200*****************************************************************
002300 01  ACCOUNT-RECORD.
002400     05  ACCT-NUMBER                 PIC 9(08).
002500     05  ACCT-HOLDER-NAME            PIC X(30).
002600     05  ACCT-BALANCE                PIC S9(9)V99 COMP-3.
002700     05  ACCT-DAILY-WITHDRAW-TOTAL   PIC S9(9)V99 COMP-3.
002800     05  ACCT-LAST-WITHDRAW-DATE     PIC 9(08).
002900     05  ACCT-LWD-BREAKDOWN REDEFINES ACCT-LAST-WITHDRAW-DATE.
003000         10  ACCT-LWD-CCYY           PIC 9(04).
003100         10  ACCT-LWD-MM             PIC 9(02).
003200         10  ACCT-LWD-DD             PIC 9(02).
003300     05  FILLER                      PIC X(01).
