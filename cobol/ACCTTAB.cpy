000100*****************************************************************
000200* ACCTTAB.CPY
000300* WS-ACCOUNT-TABLE - working-storage copy of the account master,
000400* held entirely in memory for the run and searched with SEARCH
000500* ALL (no native indexed/ISAM file support is used for this
000600* file - per the BK-0551 conversion memo). Loaded ascending
000700* by TBA-NUMBER from ACCOUNT-MASTER-IN at P100-OPEN-FILES and
000800* rewritten to ACCOUNT-MASTER-OUT in the same order at
000900* P920-REWRITE-ACCT-MASTER.
001000*****************************************************************
001100*   20-01-1995  R.TORRES    ORIGINAL.
001200*   14-09-1997  R.TORRES    RAISED WS-MAX-ACCOUNTS TO 9999 FOR
001300*                           THE BRANCH CONSOLIDATION.
001400*****************************************************************
001500 01  WS-ACCOUNT-COUNT            PIC 9(04) COMP.
001600 01  WS-ACCOUNT-TABLE-AREA.
001700     05  WS-ACCOUNT-ENTRY OCCURS 1 TO 9999 TIMES
001800             DEPENDING ON WS-ACCOUNT-COUNT
001900             ASCENDING KEY IS TBA-NUMBER
002000             INDEXED BY WS-ACCT-IDX.
002100         COPY ACCTENT.
