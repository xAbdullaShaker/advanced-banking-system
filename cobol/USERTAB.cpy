000100*****************************************************************
000200* USERTAB.CPY
000300* WS-USER-TABLE - working-storage copy of the authentication
000400* master, held entirely in memory for the run and searched with
000500* SEARCH ALL (same OCCURS/SEARCH ALL technique as ACCTTAB.CPY -
000600* no native indexed/ISAM file support is used for this file).
000700* Loaded ascending by TBU-ID from USER-MASTER-IN at
000800* P100-OPEN-FILES and rewritten to USER-MASTER-OUT in the same
000900* order at P930-REWRITE-USER-MASTER.
001000*****************************************************************
001100*   20-01-1995  R.TORRES    ORIGINAL.
001200*   14-09-1997  R.TORRES    RAISED WS-MAX-USERS TO 9999 FOR THE
001300*                           BRANCH CONSOLIDATION.
001400*****************************************************************
001500 01  WS-USER-COUNT               PIC 9(04) COMP.
001600 01  WS-USER-TABLE-AREA.
001700     05  WS-USER-ENTRY OCCURS 1 TO 9999 TIMES
001800             DEPENDING ON WS-USER-COUNT
001900             ASCENDING KEY IS TBU-ID
002000             INDEXED BY WS-USER-IDX.
002100         COPY USERENT.
