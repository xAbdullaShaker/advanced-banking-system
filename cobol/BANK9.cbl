000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK9.
000300 AUTHOR.        R. TORRES.
000400 INSTALLATION.  UNIZARBANK DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN.  17-07-1997.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY.
000800*****************************************************************
000900* BANK9 - ADMINISTRATOR ACTIONS SUBPROGRAM: UNLOCK-USER AND
001000*         CREATE-ACCOUNT.
001100*
001200* CALLED ONCE PER "U" OR "C" TRANSACTION RECORD BY BANK1, WITH
001300* BOTH IN-MEMORY TABLES (AND THEIR ROW COUNTS) PASSED BY
001400* REFERENCE SO A SUCCESSFUL UNLOCK OR A NEW ACCOUNT/USER PAIR IS
001500* WRITTEN STRAIGHT INTO BANK1'S TABLES - NO SEPARATE FILE I-O IS
001600* DONE HERE, BANK1 REWRITES BOTH MASTERS AT END OF RUN.
001700*****************************************************************
001800* CHANGE LOG
001900*   17-07-1997  R.TORRES    ORIGINAL - CREATE-ACCOUNT OPTION ONLY,        
002000*                           CALLED FROM THE ADMIN SCREEN MENU
002100*                           (PMENUA1).  PIN-CHANGE WAS ALSO HANDLED
002200*                           HERE AT THIS POINT.
002300*   22-10-1996  R.TORRES    BK-0118 NOTE - UNLOCK WAS ADDED TO    BK-0118 
002400*                           BANK9 AHEAD OF CREATE-ACCOUNT BUT THE
002500*                           DATE ABOVE WAS NOT CORRECTED UNTIL THE
002600*                           1999 CLEAN-UP; SEE ENTRY BELOW.
002700*   19-02-1999  M.SANZ      CLEANED UP THE PROGRAM HEADER DATES           
002800*                           AND REMOVED THE PIN-CHANGE OPTION,
002900*                           MOVED TO A SEPARATE TELLER SCREEN.
003000*   14-02-2005  J.IBARRA    BK-0550 PHASE 1 OF THE BATCH          BK-0550 
003100*                           CONVERSION - PARAMETERS ARE NOW THE
003200*                           WHOLE ACCOUNT AND USER TABLES (PASSED
003300*                           BY REFERENCE FROM BANK1) PLUS THE
003400*                           TRANSACTION RECORD, NOT SCREEN FIELDS.
003500*   02-05-2005  J.IBARRA    BK-0551 PHASE 2 - REPLACED THE ISAM   BK-0551 
003600*                           REWRITE OF THE NEW ACCOUNT/USER RECORD
003700*                           WITH AN INSERT-IN-PLACE INTO THE
003800*                           SORTED OCCURS TABLE (SHIFT-UP LOGIC),
003900*                           SINCE THE MASTERS ARE NO LONGER
004000*                           INDEXED FILES.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700*    C01/TOP-OF-FORM IS CARRIED HERE FOR SHOP-STANDARD
004800*    CONSISTENCY WITH BANK1 AND BANK6 - BANK9 ITSELF HAS NO
004900*    REPORT OUTPUT AND NEVER WRITES TO C01.
005000     C01 IS TOP-OF-FORM.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*****************************************************************
005500* BANKPARM CARRIES THE SHOP-WIDE LIMITS (MIN/MAX PIN LENGTH,
005600* MINIMUM HOLDER-NAME LENGTH) AND THE RSN-xxx REJECT-REASON
005700* LITERALS THAT GO STRAIGHT INTO LK-POST-REASON - BANK1, BANK6
005800* AND BANK9 ALL COPY THE SAME MEMBER SO A LIMIT CHANGE IS MADE
005900* ONCE, NOT THREE TIMES.
006000*****************************************************************
006100     COPY BANKPARM.
006200
006300* WS-SUB DRIVES THE CHARACTER-BY-CHARACTER SCAN OF THE NEW
006400* HOLDER-NAME AND NEW-PIN FIELDS BELOW (P510/P511); WS-xxx-INVALID
006500* AND WS-xxx-TRIM-LEN ARE SET BY THOSE SAME TWO PARAGRAPHS AND
006600* TESTED BACK IN P501 ONCE THE PERFORM ... VARYING FINISHES.
006700 77  WS-SUB                           PIC 9(02) COMP.
006800 77  WS-NAME-INVALID                  PIC 9(01) COMP.
006900 77  WS-NAME-TRIM-LEN                 PIC 9(02) COMP.
007000 77  WS-PIN-INVALID                   PIC 9(01) COMP.
007100 77  WS-PIN-TRIM-LEN                  PIC 9(02) COMP.
007200
007300* WS-TARGET-ID-X HOLDS THE USER-ID BEING SEARCHED FOR BY
007400* P200-UNLOCK-USER AND, REDEFINED AS DIGITS, THE ACCOUNT NUMBER
007500* TURNED BACK INTO X(08) FOR THE NEW USER ROW IN P530.
007600 01  WS-TARGET-ID-AREA.
007700     05  WS-TARGET-ID-X               PIC X(08).
007800     05  WS-TARGET-ID-BREAKDOWN REDEFINES WS-TARGET-ID-X.
007900         10  WS-TARGET-ID-DIGITS      PIC 9(08).
008000     05  FILLER                       PIC X(01).
008100
008200* SUBSCRIPTS FOR THE INSERT-AND-SHIFT LOGIC IN P520-P532; THESE
008300* ARE PLAIN COMP COUNTERS, NOT INDEX-NAMES, BECAUSE THE SHIFT
008400* LOOPS NEED ORDINARY ARITHMETIC (ADD/SUBTRACT 1) ON THEM, WHICH
008500* AN INDEX-NAME DECLARED VIA INDEXED BY DOES NOT ALLOW DIRECTLY.
008600 77  WS-INSERT-AT                     PIC 9(04) COMP.
008700 77  WS-SHIFT-IDX                     PIC 9(04) COMP.
008800 77  WS-PREV-IDX                      PIC 9(04) COMP.
008900 77  WS-SCAN-IDX                      PIC 9(04) COMP.
009000
009100* THE THREE COPY STATEMENTS BELOW PULL IN THE WHOLE ACCOUNT
009200* TABLE, THE WHOLE USER TABLE AND ONE TRANSACTION RECORD, EXACTLY
009300* AS BANK1 HOLDS THEM IN ITS OWN WORKING-STORAGE - BANK9 WORKS ON
009400* THE SAME BYTES BANK1 PASSED, NOT A COPY OF THEM.
009500 LINKAGE SECTION.
009600     COPY ACCTTAB.
009700     COPY USERTAB.
009800     COPY TXNREC.
009900
010000* LK-POST-RESULT COMES BACK 'Y' OR 'N' SO BANK1 KNOWS WHETHER TO
010100* PRINT THE DETAIL LINE AS ACCEPTED OR REJECTED; LK-POST-REASON
010200* CARRIES THE RSN-xxx LITERAL (FROM BANKPARM) BANK1 PRINTS ON A
010300* REJECTED LINE, AND IS LEFT AT SPACES ON AN ACCEPTED ONE.
010400 01  LK-POST-RESULT                   PIC X(01).
010500 01  LK-POST-REASON                   PIC X(40).
010600
010700* SEVEN PARAMETERS IN THE SAME ORDER BANK1'S CALL STATEMENT
010800* PASSES THEM - THE TWO TABLE/COUNT PAIRS ARE IN-OUT (BANK9
010900* GROWS THEM), TRANSACTION-RECORD IS READ-ONLY, AND THE LAST TWO
011000* ARE OUT-ONLY RESULTS SET BEFORE GOBACK.
011100 PROCEDURE DIVISION USING WS-ACCOUNT-COUNT
011200                           WS-ACCOUNT-TABLE-AREA
011300                           WS-USER-COUNT
011400                           WS-USER-TABLE-AREA
011500                           TRANSACTION-RECORD
011600                           LK-POST-RESULT
011700                           LK-POST-REASON.
011800
011900*****************************************************************
012000* P000 - ENTRY POINT.  ONE CALL = ONE "U" OR "C" TRANSACTION.
012100* LK-POST-RESULT/LK-POST-REASON ARE RESET HERE SO BANK1 NEVER
012200* SEES A STALE RESULT FROM A PRIOR CALL IF THIS ONE FALLS
012300* THROUGH WITHOUT SETTING THEM ITSELF.
012400*****************************************************************
012500 P000-MAIN-RTN.
012600*    DEFAULT TO REJECTED UNTIL ONE OF THE TWO PATHS BELOW
012700*    EXPLICITLY OVERRIDES IT.
012800     MOVE 'N' TO LK-POST-RESULT.
012900     MOVE SPACES TO LK-POST-REASON.
013000*    TXN-TYPE IS ALWAYS 'U' OR 'C' ON ANY CALL TO THIS PROGRAM -
013100*    BANK1'S P500-ADMIN-ACTION NEVER CALLS BANK9 FOR A 'D' OR 'W'.
013200     IF TXN-IS-UNLOCK
013300         PERFORM P200-UNLOCK-USER THRU P200-EXIT
013400     ELSE
013500         PERFORM P500-CREATE-ACCOUNT THRU P500-EXIT
013600     END-IF.
013700     GOBACK.
013800
013900*****************************************************************
014000* P200 - UNLOCK-USER (BUSINESS RULE 7, ADMIN HALF).
014100* TXN-TARGET-ACCT CARRIES THE USER-ID TO BE UNLOCKED ON A "U"
014200* TRANSACTION (REUSING THE SAME NUMERIC FIELD THE D/W AND CREATE
014300* TRANSACTIONS USE FOR AN ACCOUNT NUMBER - MOVED TO X(08) HERE
014400* SO IT CAN BE COMPARED AGAINST TBU-ID, WHICH IS ALPHANUMERIC).
014500*****************************************************************
014600 P200-UNLOCK-USER.
014700*    TXN-TARGET-ACCT ARRIVES NUMERIC (PIC 9(08)); TBU-ID IS
014800*    ALPHANUMERIC, SO THE MOVE BELOW RE-EDITS IT WITH LEADING
014900*    ZEROS RATHER THAN LEADING SPACES, MATCHING HOW THE ACCOUNT
015000*    NUMBER WAS ORIGINALLY LOADED INTO TBU-ID AT CREATE TIME.
015100     MOVE TXN-TARGET-ACCT TO WS-TARGET-ID-X.
015200     SET WS-USER-IDX TO 1.
015300     SEARCH ALL WS-USER-ENTRY
015400         AT END
015500             MOVE RSN-ADMIN-TARGET-NOT-FOUND TO LK-POST-REASON
015600         WHEN TBU-ID (WS-USER-IDX) = WS-TARGET-ID-X
015700*              CLEAR THE LOCK FLAG AND THE STRIKE COUNTER BOTH -
015800*              A HELPDESK UNLOCK GIVES A CLEAN SLATE, NOT JUST
015900*              A FLIPPED FLAG THAT FAILS AGAIN ON THE NEXT BAD
016000*              PIN.
016100             MOVE 'N' TO TBU-LOCKED-FLAG (WS-USER-IDX)
016200             MOVE 0 TO TBU-FAILED-ATTEMPTS (WS-USER-IDX)
016300             MOVE 'Y' TO LK-POST-RESULT.
016400 P200-EXIT.
016500     EXIT.
016600
016700*****************************************************************
016800* P500 - CREATE-ACCOUNT (BUSINESS RULES 1, 2, 3, 4, 8)
016900*****************************************************************
017000 P500-CREATE-ACCOUNT.
017100     PERFORM P501-VALIDATE-CREATE THRU P501-EXIT.
017200*    BOTH TABLE INSERTS ONLY FIRE IF P501 LEFT LK-POST-REASON AT
017300*    SPACES - AN ACCOUNT ROW IS NEVER WRITTEN WITHOUT ITS PAIRED
017400*    USER ROW, OR VICE VERSA.
017500     IF LK-POST-REASON = SPACES
017600         PERFORM P520-INSERT-ACCOUNT-ROW THRU P520-EXIT
017700         PERFORM P530-INSERT-USER-ROW THRU P530-EXIT
017800         MOVE 'Y' TO LK-POST-RESULT
017900     END-IF.
018000 P500-EXIT.
018100     EXIT.
018200
018300*****************************************************************
018400* P501 - FULL VALIDATION OF A "C" (CREATE-ACCOUNT) TRANSACTION.
018500* EACH CHECK BELOW ONLY RUNS IF LK-POST-REASON IS STILL SPACES -
018600* THE FIRST FAILURE WINS AND SHORT-CIRCUITS THE REST, SAME "FALL
018700* THROUGH ON SPACES" STYLE AS BANK6'S WITHDRAWAL CHECKS.
018800*****************************************************************
018900 P501-VALIDATE-CREATE.
019000     MOVE SPACES TO LK-POST-REASON.
019100*    RULE 1 - ACCOUNT NUMBER MUST BE PRESENT (NON-ZERO).
019200     IF TXN-TARGET-ACCT = 0
019300         MOVE RSN-INVALID-ACCT-NUMBER TO LK-POST-REASON
019400     END-IF.
019500*    RULE 8 - THE NEW ACCOUNT NUMBER MUST NOT ALREADY EXIST.
019600     IF LK-POST-REASON = SPACES
019700         SET WS-ACCT-IDX TO 1
019800         SEARCH ALL WS-ACCOUNT-ENTRY
019900             WHEN TBA-NUMBER (WS-ACCT-IDX) = TXN-TARGET-ACCT
020000                 MOVE RSN-ACCOUNT-EXISTS TO LK-POST-REASON
020100     END-IF.
020200*    RULE 2 - HOLDER NAME: EVERY NON-SPACE CHARACTER MUST BE A
020300*    LETTER, AND THE TRAILING-SPACE-TRIMMED LENGTH MUST MEET THE
020400*    BANKPARM MINIMUM.  P510 IS DRIVEN ONCE PER CHARACTER BY THE
020500*    VARYING CLAUSE BELOW, 30 TIMES, LEAVING THE LAST NON-SPACE
020600*    POSITION IN WS-NAME-TRIM-LEN WHEN IT RETURNS.
020700     IF LK-POST-REASON = SPACES
020800         MOVE 0 TO WS-NAME-INVALID
020900         MOVE 0 TO WS-NAME-TRIM-LEN
021000         PERFORM P510-VALIDATE-NAME-CHAR THRU P510-EXIT
021100             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 30
021200         IF WS-NAME-INVALID = 1
021300                 OR WS-NAME-TRIM-LEN < LIM-MIN-HOLDER-NAME-LEN
021400             MOVE RSN-INVALID-HOLDER-NAME TO LK-POST-REASON
021500         END-IF
021600     END-IF.
021700*    RULE 3 - PIN: SAME SCAN-AND-TRIM IDEA AS THE NAME CHECK
021800*    ABOVE, BUT OVER THE 6-BYTE PIN AND TESTING FOR DIGITS.
021900     IF LK-POST-REASON = SPACES
022000         MOVE 0 TO WS-PIN-INVALID
022100         MOVE 0 TO WS-PIN-TRIM-LEN
022200         PERFORM P511-VALIDATE-PIN-CHAR THRU P511-EXIT
022300             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6
022400         IF WS-PIN-INVALID = 1
022500                 OR WS-PIN-TRIM-LEN < LIM-MIN-PIN-LEN
022600                 OR WS-PIN-TRIM-LEN > LIM-MAX-PIN-LEN
022700             MOVE RSN-INVALID-PIN-FORMAT TO LK-POST-REASON
022800         END-IF
022900     END-IF.
023000*    RULE 4 - OPENING BALANCE MAY NOT BE NEGATIVE.
023100     IF LK-POST-REASON = SPACES
023200         IF TXN-AMOUNT < 0
023300             MOVE RSN-INVALID-BALANCE TO LK-POST-REASON
023400         END-IF
023500     END-IF.
023600 P501-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000* P510 - CALLED ONCE PER CHARACTER POSITION OF TXN-NEW-HOLDER-
024100* NAME BY P501'S PERFORM ... VARYING.  SPACES ARE ALLOWED (THE
024200* NAME MAY BE SHORTER THAN 30 BYTES) BUT ANY NON-SPACE BYTE MUST
024300* BE A-Z; WS-NAME-TRIM-LEN ENDS UP HOLDING THE POSITION OF THE
024400* LAST LETTER SEEN, I.E. THE TRIMMED LENGTH.
024500*****************************************************************
024600 P510-VALIDATE-NAME-CHAR.
024700     IF TXN-NEW-HOLDER-NAME (WS-SUB:1) NOT = SPACE
024800         IF TXN-NEW-HOLDER-NAME (WS-SUB:1) < 'A'
024900                 OR TXN-NEW-HOLDER-NAME (WS-SUB:1) > 'Z'
025000             MOVE 1 TO WS-NAME-INVALID
025100         ELSE
025200             MOVE WS-SUB TO WS-NAME-TRIM-LEN
025300         END-IF
025400     END-IF.
025500 P510-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900* P511 - CALLED ONCE PER CHARACTER POSITION OF TXN-NEW-PIN BY
026000* P501'S PERFORM ... VARYING, SAME SHAPE AS P510 ABOVE BUT
026100* TESTING DIGITS INSTEAD OF LETTERS.
026200*****************************************************************
026300 P511-VALIDATE-PIN-CHAR.
026400     IF TXN-NEW-PIN (WS-SUB:1) NOT = SPACE
026500         IF TXN-NEW-PIN (WS-SUB:1) < '0'
026600                 OR TXN-NEW-PIN (WS-SUB:1) > '9'
026700             MOVE 1 TO WS-PIN-INVALID
026800         ELSE
026900             MOVE WS-SUB TO WS-PIN-TRIM-LEN
027000         END-IF
027100     END-IF.
027200 P511-EXIT.
027300     EXIT.
027400
027500*****************************************************************
027600* P520 - INSERT THE NEW ROW INTO THE SORTED ACCOUNT TABLE
027700* WS-ACCOUNT-ENTRY MUST STAY IN ASCENDING TBA-NUMBER ORDER FOR
027800* THE SEARCH ALL ABOVE IN P501 (AND IN BANK1) TO KEEP WORKING, SO
027900* A PLAIN "APPEND AT THE END" WILL NOT DO - EVERY ROW AT OR PAST
028000* THE INSERTION POINT FOUND BY P521 HAS TO SLIDE DOWN ONE SLOT
028100* FIRST TO OPEN A GAP.
028200*****************************************************************
028300 P520-INSERT-ACCOUNT-ROW.
028400     PERFORM P521-FIND-ACCT-INSERT-POINT THRU P521-EXIT.
028500     ADD 1 TO WS-ACCOUNT-COUNT.
028600*    SHIFT LOOP RUNS FROM THE NEW BOTTOM OF THE TABLE BACKWARDS
028700*    UP TO (AND NOT PAST) WS-INSERT-AT, COPYING EACH ROW INTO THE
028800*    SLOT ONE PAST IT - I.E. WORKING BACKWARDS SO NO ROW IS
028900*    OVERWRITTEN BEFORE IT HAS BEEN COPIED FORWARD.
029000     MOVE WS-ACCOUNT-COUNT TO WS-SHIFT-IDX.
029100 P522-SHIFT-ACCT-LOOP.
029200     IF WS-SHIFT-IDX NOT > WS-INSERT-AT
029300         GO TO P522-SHIFT-ACCT-DONE
029400     END-IF.
029500     COMPUTE WS-PREV-IDX = WS-SHIFT-IDX - 1.
029600     MOVE WS-ACCOUNT-ENTRY (WS-PREV-IDX)
029700                 TO WS-ACCOUNT-ENTRY (WS-SHIFT-IDX).
029800     SUBTRACT 1 FROM WS-SHIFT-IDX.
029900     GO TO P522-SHIFT-ACCT-LOOP.
030000 P522-SHIFT-ACCT-DONE.
030100*    THE GAP IS NOW OPEN AT WS-INSERT-AT - DROP THE NEW ROW IN,
030200*    WITH A ZERO DAILY-WITHDRAWAL TOTAL AND LAST-WITHDRAW-DATE
030300*    SINCE THIS IS A BRAND NEW ACCOUNT (BUSINESS RULE 4).
030400     MOVE TXN-TARGET-ACCT     TO TBA-NUMBER (WS-INSERT-AT).
030500     MOVE TXN-NEW-HOLDER-NAME TO TBA-HOLDER-NAME (WS-INSERT-AT).
030600     MOVE TXN-AMOUNT          TO TBA-BALANCE (WS-INSERT-AT).
030700     MOVE 0           TO TBA-DAILY-WITHDRAW-TOTAL (WS-INSERT-AT).
030800     MOVE 0           TO TBA-LAST-WITHDRAW-DATE (WS-INSERT-AT).
030900 P520-EXIT.
031000     EXIT.
031100
031200*****************************************************************
031300* P521 - LINEAR SCAN FOR THE FIRST ROW WHOSE TBA-NUMBER EXCEEDS
031400* THE NEW ACCOUNT NUMBER; THAT ROW'S SUBSCRIPT IS WHERE THE NEW
031500* ROW BELONGS.  IF NONE IS FOUND (NEW NUMBER IS THE HIGHEST, OR
031600* THE TABLE IS EMPTY) WS-INSERT-AT IS LEFT AT COUNT+1, I.E. THE
031700* NEW LAST SLOT - A PLAIN SEARCH ALL CANNOT BE USED HERE SINCE
031800* THE KEY BEING SEARCHED FOR IS NOT YET IN THE TABLE.
031900*****************************************************************
032000 P521-FIND-ACCT-INSERT-POINT.
032100*    DEFAULT ASSUMPTION IS "GOES ON THE END" - OVERRIDDEN BELOW
032200*    THE MOMENT A BIGGER TBA-NUMBER TURNS UP IN THE SCAN.
032300     MOVE WS-ACCOUNT-COUNT TO WS-INSERT-AT.
032400     ADD 1 TO WS-INSERT-AT.
032500     IF WS-ACCOUNT-COUNT = 0
032600         GO TO P521-EXIT
032700     END-IF.
032800     MOVE 1 TO WS-SCAN-IDX.
032900 P521-SCAN-LOOP.
033000     IF WS-SCAN-IDX > WS-ACCOUNT-COUNT
033100         GO TO P521-EXIT
033200     END-IF.
033300*    TABLE IS HELD ASCENDING, SO THE FIRST ROW GREATER THAN THE
033400*    NEW NUMBER IS THE ANSWER - NO NEED TO KEEP SCANNING PAST IT.
033500     IF TBA-NUMBER (WS-SCAN-IDX) > TXN-TARGET-ACCT
033600         MOVE WS-SCAN-IDX TO WS-INSERT-AT
033700         GO TO P521-EXIT
033800     END-IF.
033900     ADD 1 TO WS-SCAN-IDX.
034000     GO TO P521-SCAN-LOOP.
034100 P521-EXIT.
034200     EXIT.
034300
034400*****************************************************************
034500* P530 - INSERT THE PAIRED USER ROW INTO THE SORTED USER TABLE
034600* SAME SHIFT-DOWN TECHNIQUE AS P520, BUT KEYED AND SORTED ON
034700* TBU-ID RATHER THAN TBA-NUMBER - THE USER TABLE HAS ITS OWN
034800* ASCENDING ORDER FOR ITS OWN SEARCH ALL IN P300 OF BANK1, AND
034900* THE TWO TABLES' INSERTION POINTS ARE NOT GENERALLY THE SAME
035000* SUBSCRIPT, SO P531 BELOW SCANS THE USER TABLE INDEPENDENTLY.
035100*****************************************************************
035200 P530-INSERT-USER-ROW.
035300*    THE NEW ACCOUNT NUMBER DOUBLES AS THE NEW USER-ID (AN
035400*    ACCOUNT HOLDER LOGS IN WITH THEIR ACCOUNT NUMBER) - REDEFINE
035500*    IT FROM NUMERIC TO X(08) VIA WS-TARGET-ID-X SO IT CAN BE
035600*    COMPARED AGAINST AND STORED INTO THE ALPHANUMERIC TBU-ID.
035700     MOVE TXN-TARGET-ACCT TO WS-TARGET-ID-X.
035800     PERFORM P531-FIND-USER-INSERT-POINT THRU P531-EXIT.
035900     ADD 1 TO WS-USER-COUNT.
036000*    SAME BACKWARDS SHIFT AS P522 - OPEN A GAP AT WS-INSERT-AT
036100*    BY SLIDING EVERY ROW FROM THE OLD BOTTOM DOWN ONE SLOT.
036200     MOVE WS-USER-COUNT TO WS-SHIFT-IDX.
036300 P532-SHIFT-USER-LOOP.
036400     IF WS-SHIFT-IDX NOT > WS-INSERT-AT
036500         GO TO P532-SHIFT-USER-DONE
036600     END-IF.
036700     COMPUTE WS-PREV-IDX = WS-SHIFT-IDX - 1.
036800     MOVE WS-USER-ENTRY (WS-PREV-IDX)
036900                 TO WS-USER-ENTRY (WS-SHIFT-IDX).
037000     SUBTRACT 1 FROM WS-SHIFT-IDX.
037100     GO TO P532-SHIFT-USER-LOOP.
037200 P532-SHIFT-USER-DONE.
037300*    NEW LOGIN IS NOT LOCKED, NOT AN ADMIN, AND STARTS WITH A
037400*    CLEAN FAILED-ATTEMPTS COUNTER - SAME DEFAULTS BANK1 USED
037500*    WHEN THE ORIGINAL USER MASTER WAS FIRST LOADED.
037600     MOVE WS-TARGET-ID-X  TO TBU-ID (WS-INSERT-AT).
037700     MOVE TXN-NEW-PIN     TO TBU-PIN (WS-INSERT-AT).
037800     MOVE 0               TO TBU-FAILED-ATTEMPTS (WS-INSERT-AT).
037900     MOVE 'N'             TO TBU-LOCKED-FLAG (WS-INSERT-AT).
038000     MOVE 'N'             TO TBU-ADMIN-FLAG (WS-INSERT-AT).
038100 P530-EXIT.
038200     EXIT.
038300*****************************************************************
038400* P531 - SAME LINEAR-SCAN TECHNIQUE AS P521, OVER THE USER TABLE
038500* AND KEYED ON TBU-ID INSTEAD OF TBA-NUMBER.
038600*****************************************************************
038700 P531-FIND-USER-INSERT-POINT.
038800*    SAME DEFAULT-TO-THE-END LOGIC AS P521, OVERRIDDEN BELOW ON
038900*    THE FIRST TBU-ID GREATER THAN THE NEW USER-ID.
039000     MOVE WS-USER-COUNT TO WS-INSERT-AT.
039100     ADD 1 TO WS-INSERT-AT.
039200     IF WS-USER-COUNT = 0
039300         GO TO P531-EXIT
039400     END-IF.
039500     MOVE 1 TO WS-SCAN-IDX.
039600 P531-SCAN-LOOP.
039700     IF WS-SCAN-IDX > WS-USER-COUNT
039800         GO TO P531-EXIT
039900     END-IF.
040000*    SAME "FIRST ROW GREATER WINS" RULE AS P521, OVER TBU-ID.
040100     IF TBU-ID (WS-SCAN-IDX) > WS-TARGET-ID-X
040200         MOVE WS-SCAN-IDX TO WS-INSERT-AT
040300         GO TO P531-EXIT
040400     END-IF.
040500     ADD 1 TO WS-SCAN-IDX.
040600     GO TO P531-SCAN-LOOP.
040700 P531-EXIT.
040800     EXIT.
