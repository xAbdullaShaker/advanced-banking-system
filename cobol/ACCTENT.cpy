000100*****************************************************************
000200* ACCTENT.CPY
000300* Bare field list for one account-table row, with no wrapping
000400* group and no OCCURS - shared between ACCTTAB.CPY (where it is
000500* COPYd once per table row under WS-ACCOUNT-ENTRY) and BANK6's
000600* LINKAGE SECTION (where it is COPYd once under LK-ACCOUNT-ENTRY
000700* so BANK6 addresses exactly the same bytes BANK1 passed it).
000800*****************************************************************
000900*   14-09-1997  R.TORRES    SPLIT OUT OF ACCTTAB.CPY SO BANK6
001000*                           COULD COPY THE SAME FIELD LIST.
001100*****************************************************************
001200     10  TBA-NUMBER                 PIC 9(08).
001300     10  TBA-HOLDER-NAME            PIC X(30).
001400     10  TBA-BALANCE                PIC S9(9)V99 COMP-3.
001500     10  TBA-DAILY-WITHDRAW-TOTAL   PIC S9(9)V99 COMP-3.
001600     10  TBA-LAST-WITHDRAW-DATE     PIC 9(08).
001700     10  TBA-LWD-BREAKDOWN REDEFINES TBA-LAST-WITHDRAW-DATE.
001800         15  TBA-LWD-CCYY           PIC 9(04).
001900         15  TBA-LWD-MM             PIC 9(02).
002000         15  TBA-LWD-DD             PIC 9(02).
002100     10  FILLER                     PIC X(01).
