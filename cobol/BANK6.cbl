000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK6.
000300 AUTHOR.        R. TORRES.
000400 INSTALLATION.  UNIZARBANK DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN.  04-04-1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - UNIZARBANK INTERNAL USE ONLY.
000800*****************************************************************
000900* BANK6 - DEPOSIT / WITHDRAWAL POSTING SUBPROGRAM.
001000*
001100* CALLED ONCE PER "D" OR "W" TRANSACTION RECORD BY BANK1, WITH
001200* THE MATCHING ACCOUNT TABLE ROW PASSED BY REFERENCE SO A
001300* SUCCESSFUL POST UPDATES BANK1'S IN-MEMORY TABLE DIRECTLY.
001400* ALSO OWNS THE HISTORY-FILE: ON ITS FIRST CALL OF THE RUN IT
001500* COPIES FORWARD EVERY EXISTING HISTORY RECORD, THEN APPENDS ONE
001600* NEW RECORD PER SUCCESSFUL POST.  BANK1 MAKES ONE EXTRA CALL
001700* WITH LK-TXN-TYPE = 'E' AT END OF RUN SO BANK6 CAN CLOSE THE
001800* HISTORY FILE.
001900*****************************************************************
002000* CHANGE LOG
002100*   04-04-1995  R.TORRES    ORIGINAL - POSTED A DEPOSIT OR                
002200*                           WITHDRAWAL TYPED AT THE CAJERO
002300*                           SCREEN AGAINST THE INDEXED ACCOUNT
002400*                           MASTER, ALSO HANDLED THE MONTHLY
002500*                           SCHEDULED TRANSFER SWEEP.
002600*   08-06-1996  R.TORRES    BK-0102 ADDED THE DAILY WITHDRAWAL    BK-0102 
002700*                           CAP (ACCT-DAILY-WITHDRAW-TOTAL /
002800*                           ACCT-LAST-WITHDRAW-DATE).
002900*   11-11-1998  M.SANZ      Y2K SWEEP - ACCT-LAST-WITHDRAW-DATE           
003000*                           ALREADY 4-DIGIT YEAR, NO CHANGE.
003100*   03-03-2003  J.IBARRA    REQ BK-0447 ADDED THE HISTORY-FILE    BK-0447 
003200*                           APPEND (WAS PRINTED ON THE TELLER
003300*                           JOURNAL PRINTER ONLY BEFORE THIS).
003400*   14-02-2005  J.IBARRA    BK-0550 PHASE 1 OF THE BATCH          BK-0550 
003500*                           CONVERSION - PARAMETERS ARE NOW THE
003600*                           ACCOUNT TABLE ROW AND THE TRANSACTION
003700*                           FIELDS INSTEAD OF SCREEN FIELDS.
003800*   02-05-2005  J.IBARRA    BK-0551 PHASE 2 - DROPPED THE MONTHLY BK-0551 
003900*                           SCHEDULED TRANSFER SWEEP, NO LONGER
004000*                           PART OF THE NIGHTLY RUN; REMOVED THE
004100*                           OLD ISAM READ/REWRITE OF ACCOUNT-
004200*                           MASTER, THE ROW IS NOW PASSED BY
004300*                           REFERENCE FROM BANK1'S TABLE.
004400*   19-09-2006  C.PEREZ     BK-0588 HISTORY-FILE IS NOW COPIED    BK-0588 
004500*                           FORWARD AND REWRITTEN EACH RUN
004600*                           (WAS APPEND-IN-PLACE UNDER ISAM).
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    TWO LOGICAL NAMES FOR WHAT IS LOGICALLY ONE FILE, BECAUSE
005800*    PER BK-0588 THE RUN NO LONGER REWRITES HISTORY IN PLACE -
005900*    HISTIN IS THE PRIOR RUN'S FILE, HISTOUT IS THIS RUN'S.
006000     SELECT HISTORY-FILE-IN  ASSIGN TO HISTIN
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FS-HIST-IN.
006300     SELECT HISTORY-FILE-OUT ASSIGN TO HISTOUT
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-HIST-OUT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900* HISTORY-IN-REC IS DELIBERATELY A FLAT PIC X(77), NOT A COPY OF
007000* HISTREC, SINCE P110 BELOW NEVER LOOKS INSIDE AN OLD HISTORY
007100* ROW - IT ONLY MOVES IT, BYTE FOR BYTE, INTO THE OUTPUT RECORD.
007200 FD  HISTORY-FILE-IN
007300     RECORD CONTAINS 77 CHARACTERS
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  HISTORY-IN-REC                   PIC X(77).
007700
007800* HISTORY-FILE-OUT USES THE FULL HISTREC LAYOUT SINCE P400 BELOW
007900* DOES BUILD A NEW HISTORY ROW FIELD BY FIELD ON EVERY ACCEPTED
008000* DEPOSIT OR WITHDRAWAL.
008100 FD  HISTORY-FILE-OUT
008200     RECORD CONTAINS 77 CHARACTERS
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500     COPY HISTREC.
008600
008700 WORKING-STORAGE SECTION.
008800*****************************************************************
008900* WS-FIRST-CALL IS 'Y' ONLY UNTIL BANK1'S VERY FIRST CALL THIS
009000* RUN; P000 BELOW FLIPS IT TO 'N' RIGHT AFTER OPENING AND
009100* COPYING FORWARD THE OLD HISTORY FILE, SO THE COPY-FORWARD
009200* STEP RUNS EXACTLY ONCE NO MATTER HOW MANY D/W TRANSACTIONS
009300* FOLLOW.  WS-HIST-AMT-EDIT IS A PRINTABLE EDIT OF THE RUNNING
009400* DAILY-WITHDRAWAL TOTAL, BUILT FOR THE HIST-NOTE STRING IN P400.
009500*****************************************************************
009600 77  WS-FIRST-CALL                    PIC X(01) VALUE 'Y'.
009700 77  WS-HIST-AMT-EDIT                 PIC ZZZZZZZ9.99.
009800
009900* TWO-BYTE FILE-STATUS PAIRS FOR THE HISTORY IN/OUT FILES,
010000* PADDED TO A 6-BYTE GROUP WITH FILLER IN THE SHOP'S USUAL
010100* FASHION (SEE ACCTTAB.CPY / USERTAB.CPY FOR THE SAME HABIT).
010200 01  WS-FILE-STATUS.
010300     05  FS-HIST-IN                   PIC X(02).
010400     05  FS-HIST-OUT                  PIC X(02).
010500     05  FILLER                       PIC X(02).
010600
010700* BANKPARM SUPPLIES THE DEPOSIT/WITHDRAWAL LIMITS (RULES 5/6)
010800* AND THE RSN-xxx REJECT LITERALS BANK6 MOVES TO LK-POST-REASON.
010900     COPY BANKPARM.
011000
011100*****************************************************************
011200* LK-ACCOUNT-ENTRY IS ONE ROW OF BANK1'S ACCOUNT TABLE, PASSED BY
011300* REFERENCE - A SUCCESSFUL POST BELOW UPDATES TBA-BALANCE AND THE
011400* DAILY-WITHDRAWAL FIELDS DIRECTLY IN BANK1'S TABLE, NO SEPARATE
011500* REWRITE OF THE ACCOUNT MASTER IS NEEDED FROM THIS PROGRAM.
011600*****************************************************************
011700 LINKAGE SECTION.
011800 01  LK-ACCOUNT-ENTRY.
011900     COPY ACCTENT.
012000
012100* LK-TXN-xxx MIRROR THE FIELDS OF ONE TRANSACTION-RECORD (SEE
012200* TXNREC.CPY) THAT BANK1 IS CURRENTLY DISPATCHING - PASSED
012300* FIELD-BY-FIELD RATHER THAN AS THE WHOLE RECORD SINCE BANK6
012400* NEVER NEEDS TXN-USER-ID, TXN-PIN OR THE CREATE-ACCOUNT FIELDS.
012500 01  LK-TXN-TYPE                      PIC X(01).
012600 01  LK-TXN-AMOUNT                    PIC S9(9)V99 COMP-3.
012700 01  LK-TXN-DATE                      PIC 9(08).
012800 01  LK-TXN-DATE-BREAKDOWN REDEFINES LK-TXN-DATE.
012900     05  LK-TXN-DATE-CCYY             PIC 9(04).
013000     05  LK-TXN-DATE-MM               PIC 9(02).
013100     05  LK-TXN-DATE-DD               PIC 9(02).
013200* SAME ACCEPTED/REJECTED PAIR AS BANK9 - SEE THAT PROGRAM'S
013300* LINKAGE SECTION BANNER FOR THE FULL EXPLANATION.
013400 01  LK-POST-RESULT                   PIC X(01).
013500 01  LK-POST-REASON                   PIC X(40).
013600
013700* SIX PARAMETERS, SAME ORDER AS BANK1'S CALL BANK6 STATEMENT.
013800 PROCEDURE DIVISION USING LK-ACCOUNT-ENTRY
013900                           LK-TXN-TYPE
014000                           LK-TXN-AMOUNT
014100                           LK-TXN-DATE
014200                           LK-POST-RESULT
014300                           LK-POST-REASON.
014400
014500*****************************************************************
014600* P000 - ENTRY POINT.  ONE CALL = ONE 'D'/'W' TRANSACTION, PLUS
014700* ONE EXTRA CALL WITH LK-TXN-TYPE = 'E' AT END OF RUN.
014800*****************************************************************
014900 P000-MAIN-RTN.
015000     IF WS-FIRST-CALL = 'Y'
015100         PERFORM P100-OPEN-HISTORY THRU P100-EXIT
015200         MOVE 'N' TO WS-FIRST-CALL
015300     END-IF.
015400*    THE 'E' (END-OF-RUN) PSEUDO-TRANSACTION JUST CLOSES THE
015500*    HISTORY OUTPUT FILE - IT NEVER REACHES P200/P300 AND NEVER
015600*    TOUCHES LK-POST-RESULT/LK-POST-REASON.
015700     IF LK-TXN-TYPE = 'E'
015800         PERFORM P900-CLOSE-HISTORY THRU P900-EXIT
015900     ELSE
016000         MOVE 'N' TO LK-POST-RESULT
016100         MOVE SPACES TO LK-POST-REASON
016200         IF LK-TXN-TYPE = 'D'
016300             PERFORM P200-POST-DEPOSIT THRU P200-EXIT
016400         ELSE
016500             PERFORM P300-POST-WITHDRAW THRU P300-EXIT
016600         END-IF
016700     END-IF.
016800     GOBACK.
016900
017000*****************************************************************
017100* P100 - FIRST CALL OF THE RUN: OPEN BOTH HISTORY FILES AND
017200*        COPY EVERY EXISTING HISTORY RECORD FORWARD
017300* PER BK-0588 (1996), THE HISTORY FILE IS A NEW SEQUENTIAL COPY
017400* EACH RUN RATHER THAN AN APPEND-IN-PLACE, SO THE OLD FILE'S
017500* RECORDS HAVE TO BE WRITTEN TO THE NEW ONE BEFORE ANY NEW
017600* ROWS ARE APPENDED BY P400.
017700*****************************************************************
017800 P100-OPEN-HISTORY.
017900     OPEN INPUT  HISTORY-FILE-IN.
018000     OPEN OUTPUT HISTORY-FILE-OUT.
018100     PERFORM P110-COPY-OLD-HISTORY THRU P110-EXIT.
018200     CLOSE HISTORY-FILE-IN.
018300 P100-EXIT.
018400     EXIT.
018500
018600* HISTORY-IN-REC IS A BARE PIC X(77) BUFFER (SEE THE FD ABOVE),
018700* NOT THE TRANSACTION-HISTORY-RECORD GROUP, SINCE THE INPUT SIDE
018800* NEVER NEEDS TO LOOK AT INDIVIDUAL HIST-xxx FIELDS - A STRAIGHT
018900* READ/WRITE OF THE WHOLE 77-BYTE RECORD IS CHEAPER THAN MOVING
019000* FIELD BY FIELD.
019100 P110-COPY-OLD-HISTORY.
019200     READ HISTORY-FILE-IN AT END GO TO P110-EXIT.
019300     WRITE TRANSACTION-HISTORY-RECORD FROM HISTORY-IN-REC.
019400     GO TO P110-COPY-OLD-HISTORY.
019500 P110-EXIT.
019600     EXIT.
019700
019800*****************************************************************
019900* P200 - DEPOSIT (BUSINESS RULE 5)
020000* A DEPOSIT HAS ONLY A FLOOR AND A CEILING TO CHECK, UNLIKE THE
020100* SIX-WAY WITHDRAWAL CHECK IN P300 BELOW - NO DAILY CAP AND NO
020200* "AGAINST THE BALANCE" TEST APPLY TO MONEY COMING IN.
020300*****************************************************************
020400 P200-POST-DEPOSIT.
020500     IF LK-TXN-AMOUNT < LIM-MIN-DEPOSIT
020600         MOVE RSN-DEPOSIT-TOO-SMALL TO LK-POST-REASON
020700     ELSE
020800         IF LK-TXN-AMOUNT > LIM-MAX-DEPOSIT
020900             MOVE RSN-DEPOSIT-TOO-LARGE TO LK-POST-REASON
021000         ELSE
021100*            ROUNDED PER SHOP CONVENTION ON ANY COMPUTE THAT
021200*            TOUCHES A MONEY FIELD - SEE BANK1'S SAME HABIT.
021300             COMPUTE TBA-BALANCE ROUNDED =
021400                     TBA-BALANCE + LK-TXN-AMOUNT
021500             MOVE 'Y' TO LK-POST-RESULT
021600             PERFORM P400-WRITE-HISTORY THRU P400-EXIT
021700         END-IF
021800     END-IF.
021900 P200-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300* P300 - WITHDRAWAL (BUSINESS RULE 6, CHECKED A THRU F IN ORDER)
022400* NESTED IF RATHER THAN A SERIES OF FLAT IFs SINCE EACH TEST
022500* ONLY MAKES SENSE ONCE THE ONES BEFORE IT HAVE PASSED (A
022600* NEGATIVE AMOUNT SHOULD NEVER REACH THE DAILY-CAP ARITHMETIC).
022700*****************************************************************
022800 P300-POST-WITHDRAW.
022900     IF LK-TXN-AMOUNT NOT > 0
023000         MOVE RSN-WITHDRAW-NOT-POSITIVE TO LK-POST-REASON
023100     ELSE
023200         IF LK-TXN-AMOUNT > LIM-MAX-WITHDRAW-PER-TX
023300             MOVE RSN-WITHDRAW-OVER-PERTX TO LK-POST-REASON
023400         ELSE
023500*            P310 ZEROES THE RUNNING DAILY TOTAL THE FIRST TIME A
023600*            WITHDRAWAL IS SEEN ON A NEW CALENDAR DATE, BEFORE
023700*            THIS TRANSACTION'S AMOUNT IS ADDED TO IT BELOW.
023800             PERFORM P310-RESET-DAILY-IF-NEW-DATE THRU P310-EXIT
023900             IF (TBA-DAILY-WITHDRAW-TOTAL + LK-TXN-AMOUNT)
024000                     > LIM-MAX-WITHDRAW-DAILY
024100                 MOVE RSN-WITHDRAW-OVER-DAILY TO LK-POST-REASON
024200             ELSE
024300                 IF LK-TXN-AMOUNT > TBA-BALANCE
024400                     MOVE RSN-INSUFFICIENT-FUNDS TO LK-POST-REASON
024500                 ELSE
024600                     COMPUTE TBA-BALANCE ROUNDED =
024700                             TBA-BALANCE - LK-TXN-AMOUNT
024800                     ADD LK-TXN-AMOUNT TO TBA-DAILY-WITHDRAW-TOTAL
024900                     MOVE 'Y' TO LK-POST-RESULT
025000                     PERFORM P400-WRITE-HISTORY THRU P400-EXIT
025100                 END-IF
025200             END-IF
025300         END-IF
025400     END-IF.
025500 P300-EXIT.
025600     EXIT.
025700
025800* RESETS THE RUNNING DAILY-WITHDRAWAL TOTAL (BUSINESS RULE 6E)
025900* THE FIRST TIME THIS ACCOUNT WITHDRAWS ON A DATE DIFFERENT FROM
026000* TBA-LAST-WITHDRAW-DATE - LEAVES IT ALONE ON A SECOND OR THIRD
026100* WITHDRAWAL THE SAME DAY, SO THE CAP ACCUMULATES CORRECTLY.
026200 P310-RESET-DAILY-IF-NEW-DATE.
026300     IF LK-TXN-DATE NOT = TBA-LAST-WITHDRAW-DATE
026400         MOVE 0 TO TBA-DAILY-WITHDRAW-TOTAL
026500         MOVE LK-TXN-DATE TO TBA-LAST-WITHDRAW-DATE
026600     END-IF.
026700 P310-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100* P400 - APPEND ONE TRANSACTION-HISTORY-RECORD
027200* ONLY CALLED FROM P200/P300 ON AN ACCEPTED POST - A REJECTED
027300* DEPOSIT OR WITHDRAWAL NEVER REACHES THE HISTORY FILE AT ALL.
027400*****************************************************************
027500 P400-WRITE-HISTORY.
027600     MOVE TBA-NUMBER      TO HIST-ACCT-NUMBER.
027700     MOVE LK-TXN-DATE     TO HIST-DATE.
027800     IF LK-TXN-TYPE = 'D'
027900*        A DEPOSIT'S NOTE IS JUST THE STANDARD "POSTED" LITERAL -
028000*        NOTHING ELSE ABOUT A DEPOSIT NEEDS EXPLAINING ON THE
028100*        HISTORY LINE.
028200         MOVE "DEPOSIT " TO HIST-TYPE
028300         MOVE RSN-POSTED  TO HIST-NOTE
028400     ELSE
028500         MOVE "WITHDRAW" TO HIST-TYPE
028600*        A WITHDRAWAL'S NOTE INSTEAD CARRIES THE RUNNING DAILY
028700*        TOTAL AFTER THIS WITHDRAWAL, SO A TELLER REVIEWING
028800*        HISTORY CAN SEE HOW CLOSE THE ACCOUNT IS TO THE DAILY
028900*        CAP WITHOUT RE-DERIVING IT FROM EARLIER ROWS.
029000         MOVE TBA-DAILY-WITHDRAW-TOTAL TO WS-HIST-AMT-EDIT
029100         MOVE SPACES TO HIST-NOTE
029200         STRING "DAILY-USAGE-SO-FAR " DELIMITED BY SIZE
029300                WS-HIST-AMT-EDIT      DELIMITED BY SIZE
029400             INTO HIST-NOTE
029500     END-IF.
029600     MOVE LK-TXN-AMOUNT   TO HIST-AMOUNT.
029700     MOVE TBA-BALANCE     TO HIST-BALANCE-AFTER.
029800     WRITE TRANSACTION-HISTORY-RECORD.
029900 P400-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300* P900 - LAST CALL OF THE RUN: CLOSE THE HISTORY OUTPUT FILE
030400* BANK1 MAKES THIS CALL EXACTLY ONCE, AFTER THE LAST TRANSACTION
030500* RECORD HAS BEEN READ AND DISPATCHED, SO HISTORY-FILE-OUT IS
030600* NEVER LEFT OPEN WHEN THE RUN ENDS.
030700*****************************************************************
030800 P900-CLOSE-HISTORY.
030900     CLOSE HISTORY-FILE-OUT.
031000 P900-EXIT.
031100     EXIT.
