000100*****************************************************************
000200* USERREC.CPY
000300* USER-RECORD - authentication master record layout. One row per
000400* login identity: the literal "ADMIN" (padded with spaces) or an
000500* 8-digit account number matching an ACCT-NUMBER on the account
000600* master. Used as the I-O buffer for USER-MASTER-IN / USER-
000700* MASTER-OUT in BANK1 and as the LINKAGE parameter received by
000800* BANK9 for unlock and create-account processing.
000900*****************************************************************
001000*   20-01-1995  R.TORRES    ORIGINAL LAYOUT.
001100*   08-06-1996  R.TORRES    ADDED USER-FAILED-ATTEMPTS AND
001200*                           USER-LOCKED-FLAG FOR 3-STRIKE LOCKOUT.
001300*   19-02-1999  M.SANZ      Y2K SWEEP - NO DATE FIELDS ON THIS
001400*                           RECORD, NO CHANGE REQUIRED.
001500*****************************************************************
001600* NOTE - this record totals 18 bytes, not the 17 shown on the
001700* original file-layout memo (the memo does not leave room for a
001800* trailing filler byte). Carried as-is; RECORD CONTAINS on the
001900* FD is set to the true 18-byte length.
002000*****************************************************************
002100 01  USER-RECORD.
002200     05  USER-ID                     PIC X(08).
002300     05  USER-PIN                     PIC X(06).
002400     05  USER-FAILED-ATTEMPTS         PIC 9(01).
002500     05  USER-LOCKED-FLAG             PIC X(01).
002600         88  USER-IS-LOCKED           VALUE 'Y'.
002700         88  USER-IS-NOT-LOCKED       VALUE 'N'.
002800     05  USER-IS-ADMIN-FLAG           PIC X(01).
002900         88  USER-IS-ADMIN            VALUE 'Y'.
003000         88  USER-IS-NOT-ADMIN        VALUE 'N'.
003100     05  FILLER                       PIC X(01).
